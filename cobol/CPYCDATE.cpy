000100*****************************************************************
000200* CPYCDATE - LINKAGE RECORD FOR THE CPSDAT0 DATE ROUTINE
000300*****************************************************************
000400* I-O FORMAT: WK-C-CDATE-RECORD
000500* CALLER SUPPLIES A BASE CCYY-MM-DD DATE AND A DAY OFFSET (THE
000600* DAY NUMBER MINUS 1); CPSDAT0 RETURNS THE CALENDAR DATE THAT
000700* MANY CALENDAR DAYS AFTER THE BASE DATE.
000800*****************************************************************
000900* AMENDMENT HISTORY:
001000*****************************************************************
001100* KAT 1986-04-04 - INITIAL VERSION
001200*****************************************************************
001300    05  WK-C-CDATE-BASE-DATE         PIC X(10).
001400    05  WK-C-CDATE-OFFSET-DAYS       PIC S9(05).
001500    05  WK-C-CDATE-RESULT-DATE       PIC X(10).
001600    05  FILLER                       PIC X(10).
