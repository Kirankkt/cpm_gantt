000100*****************************************************************
000200* CPYCTLRN - CONTROL-FILE RECORD - RUN PARAMETERS FOR ONE RUN
000300*****************************************************************
000400* I-O FORMAT: CPF-CONTROL-RECORD  FROM FILE CPFCTL
000500* FIXED LENGTH 10, SINGLE RECORD PER RUN.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* KAT 1986-04-02 - INITIAL VERSION
001000*****************************************************************
001100    05  CPF-CONTROL-RECORD.
001200        10  CPF-CTL-START-DATE      PIC X(10).
001300*                       PROJECT START DATE, CCYY-MM-DD
001400*                       DEFAULT 2025-01-01 IF CARD IS MISSING
