000100*****************************************************************
000200* CPYTASKT - CPM TASK TABLE - MASTER IN-MEMORY TASK SET
000300*****************************************************************
000400* THIS IS THE CALL-INTERFACE RECORD SHARED BY CPSDRV0 AND ITS
000500* CALLED ROUTINES (CPSFWD0, CPSBWD0, CPSDAT0, CPSNET0).  EVERY
000600* PROGRAM IN THE CPS SUBSYSTEM COPIES THIS SAME LAYOUT - THE
000700* DRIVER INTO WORKING-STORAGE, EACH CALLED ROUTINE INTO ITS
000800* LINKAGE SECTION - SO THE WHOLE TASK TABLE PASSES BY REFERENCE
000900* ON A SINGLE CALL ... USING.
001000*****************************************************************
001100* AMENDMENT HISTORY:
001200*****************************************************************
001300* KAT 1986-04-02 - INITIAL VERSION - 8 TASK RENOVATION PILOT
001400* KAT 1987-02-19 - FAC-0052 - RAISED TABLE CAPACITY FROM 40 TO
001500*                   100 TASKS PER PROJECT
001600* RDM 1991-11-08 - FAC-0118 - ADDED CPM-TASK-PRED-ID TABLE (WAS
001700*                   PARSED ON EVERY PASS BEFORE THIS CHANGE)
001800* Y2K01 1998-09-14 - Y2K REMEDIATION - DATE FIELDS CARRY 4-DIGIT
001900*                   CENTURY (CCYY-MM-DD), NO 2-DIGIT YEAR LEFT
002000*****************************************************************
002100    05  CPM-CONTROL-AREA.
002200        10  CPM-TASK-COUNT          PIC S9(04) COMP.
002300        10  CPM-PROJECT-START-DATE  PIC X(10).
002400        10  CPM-PROJECT-FINISH      PIC 9(05).
002500        10  CPM-CRITICAL-COUNT      PIC 9(03).
002600        10  CPM-CRITICAL-PATH-LIST  PIC X(80).
002700        10  CPM-LANE-COUNT          PIC S9(04) COMP.
002800        10  FILLER                  PIC X(10).
002900    05  CPM-LANE-TABLE OCCURS 100 TIMES.
003000        10  CPM-LANE-END-X          PIC 9(05).
003100    05  CPM-TASK-ENTRY OCCURS 100 TIMES.
003200        10  CPM-TASK-ID             PIC X(10).
003300        10  CPM-TASK-DESC           PIC X(40).
003400        10  CPM-TASK-PREDSTR        PIC X(60).
003500        10  CPM-TASK-PRED-COUNT     PIC S9(04) COMP.
003600        10  CPM-TASK-PRED-ID OCCURS 6 TIMES
003700                        PIC X(10).
003800        10  CPM-TASK-DURATION       PIC 9(04).
003900        10  CPM-TASK-ES             PIC 9(05).
004000        10  CPM-TASK-EF             PIC 9(05).
004100        10  CPM-TASK-LS             PIC 9(05).
004200        10  CPM-TASK-LF             PIC 9(05).
004300        10  CPM-TASK-FLOAT          PIC S9(05).
004400        10  CPM-TASK-CRIT-FLAG      PIC X(03).
004500        10  CPM-TASK-START-DATE     PIC X(10).
004600        10  CPM-TASK-FINISH-DATE    PIC X(10).
004700        10  CPM-TASK-XPOS           PIC S9(05)V99.
004800        10  CPM-TASK-YPOS           PIC S9(05)V99.
004900        10  CPM-TASK-LANE           PIC 9(03).
005000        10  FILLER                  PIC X(19).
