000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CPSNET0.
000500 AUTHOR.         K A TREVINO.
000600 INSTALLATION.   FACILITIES SYSTEMS - RENOVATION SCHEDULING.
000700 DATE-WRITTEN.   08 APR 1986.
000800 DATE-COMPILED.
000900 SECURITY.       FACILITIES SYSTEMS - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LAY OUT THE NETWORK
001200*               DIAGRAM FOR THE SHARED TASK TABLE.  EACH TASK IS
001300*               PLACED IN THE EARLIEST LANE THAT IS CLEAR OF THE
001400*               TASK THAT CURRENTLY OCCUPIES IT, SO THE PRINTED
001500*               DIAGRAM DOES NOT OVERLAP BARS THAT RUN AT THE
001600*               SAME TIME.  CALLED ONCE BY CPSDRV0 AFTER THE
001700*               FORWARD AND BACKWARD PASSES ARE BOTH COMPLETE.
001800*_________________________________________________________________
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* KAT 1986-04-08 - INITIAL VERSION - 8 TASK RENOVATION PILOT
002200*                   (FAC-0041)
002300*-----------------------------------------------------------------
002400* KAT 1987-02-19 - FAC-0052 - RAISED TABLE CAPACITY TO 100 TASKS,
002500*                   6 PREDECESSORS - SEE CPYTASKT
002600*-----------------------------------------------------------------
002700* RDM 1991-11-08 - FAC-0118 - TASKS ARE NOW ORDERED BY EARLY
002800*                   START AND THEN BY TASK ID BEFORE LANES ARE
002900*                   HANDED OUT, SO TWO RUNS OF THE SAME PLAN
003000*                   ALWAYS DRAW THE SAME DIAGRAM
003100*-----------------------------------------------------------------
003200* PJH 1994-06-30 - FAC-0160 - X-POS/Y-POS SCALING FACTORS MOVED
003300*                   TO THIS ROUTINE FROM THE PRINT PROGRAM
003400*-----------------------------------------------------------------
003500* Y2K01 1998-09-14 - Y2K REMEDIATION - NO DATE FIELDS TOUCHED BY
003600*                   THIS ROUTINE, REVIEWED AND SIGNED OFF ONLY
003700*-----------------------------------------------------------------
003800* SJL 2003-05-11 - FAC-0241 - RECOMPILED FOR THE WK-N-SUB RENAME
003900*                   IN CPYCMWS, NO LOGIC CHANGE
004000*-----------------------------------------------------------------
004100* DRH 2008-03-24 - FAC-0298 - LANE-END-X WAS BEING STORED AS THE
004200*                   TASK'S EARLY FINISH, WHICH LET A TASK STARTING
004300*                   THE DAY ANOTHER ONE FINISHED SHARE ITS LANE.
004400*                   PLANNING WANTS A CLEAR BAR BETWEEN THEM, SO
004500*                   LANE-END-X IS NOW EARLY START PLUS DURATION
004600*-----------------------------------------------------------------
004700* DRH 2008-04-02 - FAC-0299 - TASK-LANE AND Y-POS WERE COMING OUT
004800*                   ONE LANE HIGH BECAUSE THE 1-BASED TABLE SUBSCRIPT
004900*                   WAS BEING STORED STRAIGHT INTO THEM.  THE FIRST
005000*                   LANE OPENED NOW COMES OUT LANE 0, Y-POS 0.00, TO
005100*                   MATCH WHAT PLANNING'S CHART PACKAGE EXPECTS
005200*-----------------------------------------------------------------
005300 EJECT
005400**********************
005500 ENVIRONMENT DIVISION.
005600**********************
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  IBM-AS400.
005900 OBJECT-COMPUTER.  IBM-AS400.
006000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
006100 
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400 
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900 
007000*************************
007100 WORKING-STORAGE SECTION.
007200*************************
007300 01  FILLER                          PIC X(24)        VALUE
007400     "** PROGRAM CPSNET0  **".
007500 
007600* ------------------ PROGRAM WORKING STORAGE -------------------*
007700 01  WK-C-COMMON.
007800     COPY CPYCMWS.
007900 
008000 01  WK-C-PROCESSED-FLAGS.
008100     05  WK-C-PROCESSED-FLAG         PIC X(01)  OCCURS 100 TIMES.
008200 
008300 01  WK-N-PROCESSED-COUNT            PIC S9(04) COMP.
008400 01  WK-N-BEST-SUB                   PIC S9(04) COMP.
008500 01  WK-N-BEST-ES                    PIC 9(05).
008600 01  WK-N-LANE-SUB                   PIC S9(04) COMP.
008700 
008800 01  WS-C-FLAG.
008900     05  WS-C-LANE-FOUND             PIC X(01).
009000         88  WS-C-LANE-WAS-FOUND               VALUE "Y".
009100 
009200* ALTERNATE VIEWS USED TO DISPLAY THE COMP WORK FIELDS ABOVE
009300* WHEN TRACING A RUN FOR FACILITIES PLANNING.
009400 01  WK-C-BEST-SUB-DISPLAY           PIC X(04) VALUE ZEROS.
009500 01  WK-N-BEST-SUB-DISPLAY REDEFINES WK-C-BEST-SUB-DISPLAY
009600                                     PIC 9(04).
009700 
009800 01  WK-C-LANE-SUB-DISPLAY           PIC X(04) VALUE ZEROS.
009900 01  WK-N-LANE-SUB-DISPLAY REDEFINES WK-C-LANE-SUB-DISPLAY
010000                                     PIC 9(04).
010100 
010200 01  WK-C-TASKID-ALT-AREA            PIC X(10) VALUE SPACES.
010300 01  WK-C-TASKID-NUMERIC REDEFINES WK-C-TASKID-ALT-AREA
010400                                     PIC 9(10).
010500 
010600*****************
010700 LINKAGE SECTION.
010800*****************
010900 01  WK-C-CPSTSK-RECORD.
011000     COPY CPYTASKT.
011100 EJECT
011200*********************************************
011300 PROCEDURE DIVISION USING WK-C-CPSTSK-RECORD.
011400*********************************************
011500 MAIN-MODULE.
011600     PERFORM A000-NETWORK-LAYOUT-ROUTINE
011700        THRU A999-NETWORK-LAYOUT-ROUTINE-EX.
011800     GOBACK.
011900 
012000*-----------------------------------------------------------------*
012100 A000-NETWORK-LAYOUT-ROUTINE.
012200*-----------------------------------------------------------------*
012300     MOVE    0                       TO    CPM-LANE-COUNT.
012400     MOVE    0                       TO    WK-N-PROCESSED-COUNT.
012500     MOVE    1                       TO    WK-N-SUB-1.
012600 
012700     PERFORM B000-INIT-FLAG-ROUTINE
012800        THRU B999-INIT-FLAG-ROUTINE-EX
012900        UNTIL WK-N-SUB-1 > CPM-TASK-COUNT.
013000 
013100     PERFORM C000-SELECT-NEXT-TASK-ROUTINE
013200        THRU C999-SELECT-NEXT-TASK-ROUTINE-EX
013300        UNTIL WK-N-PROCESSED-COUNT = CPM-TASK-COUNT.
013400 
013500 A999-NETWORK-LAYOUT-ROUTINE-EX.
013600     EXIT.
013700 
013800*-----------------------------------------------------------------*
013900 B000-INIT-FLAG-ROUTINE.
014000*-----------------------------------------------------------------*
014100     MOVE    "N"                     TO    WK-C-PROCESSED-FLAG
014200                                            (WK-N-SUB-1).
014300     ADD     1                       TO    WK-N-SUB-1.
014400 
014500 B999-INIT-FLAG-ROUTINE-EX.
014600     EXIT.
014700 
014800*-----------------------------------------------------------------*
014900 C000-SELECT-NEXT-TASK-ROUTINE.
015000*-----------------------------------------------------------------*
015100* ONE PASS OF THIS ROUTINE PICKS THE NOT-YET-LAID-OUT TASK WITH
015200* THE EARLIEST EARLY START (TIES GO TO THE LOWER TASK ID), THEN
015300* HANDS IT A LANE.  RUN ONCE PER TASK IN THE TABLE (FAC-0118).
015400*-----------------------------------------------------------------*
015500     MOVE    0                       TO    WK-N-BEST-SUB.
015600     MOVE    99999                   TO    WK-N-BEST-ES.
015700     MOVE    1                       TO    WK-N-SUB-1.
015800 
015900     PERFORM D000-FIND-SMALLEST-ROUTINE
016000        THRU D999-FIND-SMALLEST-ROUTINE-EX
016100        UNTIL WK-N-SUB-1 > CPM-TASK-COUNT.
016200 
016300     MOVE    "Y"                     TO    WK-C-PROCESSED-FLAG
016400                                            (WK-N-BEST-SUB).
016500     ADD     1                       TO    WK-N-PROCESSED-COUNT.
016600 
016700     PERFORM E000-ASSIGN-LANE-ROUTINE
016800        THRU E999-ASSIGN-LANE-ROUTINE-EX.
016900 
017000 C999-SELECT-NEXT-TASK-ROUTINE-EX.
017100     EXIT.
017200 
017300*-----------------------------------------------------------------*
017400 D000-FIND-SMALLEST-ROUTINE.
017500*-----------------------------------------------------------------*
017600     IF      WK-C-PROCESSED-FLAG (WK-N-SUB-1) = "N"
017700             IF      CPM-TASK-ES (WK-N-SUB-1) < WK-N-BEST-ES
017800                     MOVE    CPM-TASK-ES (WK-N-SUB-1)
017900                                      TO    WK-N-BEST-ES
018000                     MOVE    WK-N-SUB-1 TO WK-N-BEST-SUB
018100             ELSE
018200                     IF      CPM-TASK-ES (WK-N-SUB-1) = WK-N-BEST-ES
018300                             AND WK-N-BEST-SUB > 0
018400                             AND CPM-TASK-ID (WK-N-SUB-1) <
018500                                 CPM-TASK-ID (WK-N-BEST-SUB)
018600                             MOVE WK-N-SUB-1 TO WK-N-BEST-SUB
018700                     END-IF
018800             END-IF
018900     END-IF.
019000 
019100     ADD     1                       TO    WK-N-SUB-1.
019200 
019300 D999-FIND-SMALLEST-ROUTINE-EX.
019400     EXIT.
019500 
019600*-----------------------------------------------------------------*
019700 E000-ASSIGN-LANE-ROUTINE.
019800*-----------------------------------------------------------------*
019900* A LANE IS CLEAR FOR THE CHOSEN TASK WHEN THE LAST TASK PLACED
020000* IN IT FINISHED BEFORE THE CHOSEN TASK'S EARLY START.  IF NONE
020100* OF THE LANES OPENED SO FAR ARE CLEAR, A NEW LANE IS OPENED
020200* (FAC-0041, SCALING PER FAC-0160).
020300*-----------------------------------------------------------------*
020400     MOVE    "N"                     TO    WS-C-LANE-FOUND.
020500     MOVE    1                       TO    WK-N-LANE-SUB.
020600 
020700     PERFORM F000-CHECK-LANE-ROUTINE
020800        THRU F999-CHECK-LANE-ROUTINE-EX
020900        UNTIL WK-N-LANE-SUB > CPM-LANE-COUNT
021000        OR WS-C-LANE-WAS-FOUND.
021100 
021200     IF      NOT WS-C-LANE-WAS-FOUND
021300             ADD     1               TO    CPM-LANE-COUNT
021400             MOVE    CPM-LANE-COUNT  TO    WK-N-LANE-SUB.
021500 
021600     COMPUTE CPM-LANE-END-X (WK-N-LANE-SUB) =
021700             CPM-TASK-ES (WK-N-BEST-SUB) +
021800             CPM-TASK-DURATION (WK-N-BEST-SUB).
021900*--------------------------------------------------------------------
022000* WK-N-LANE-SUB IS 1-BASED, THE ONLY WAY COBOL WILL LET US SUBSCRIPT
022100* CPM-LANE-TABLE, BUT THE PRINTED LANE NUMBER AND Y-POS PLANNING
022200* WANTS ON THE DIAGRAM ARE ZERO-BASED - THE FIRST LANE OPENED COMES
022300* OUT LANE 0, Y-POS 0.00 (FAC-0299).
022400*--------------------------------------------------------------------
022500     COMPUTE CPM-TASK-LANE (WK-N-BEST-SUB) = WK-N-LANE-SUB - 1.
022600 
022700     COMPUTE CPM-TASK-XPOS (WK-N-BEST-SUB) =
022800             CPM-TASK-ES (WK-N-BEST-SUB) * 1.3.
022900     COMPUTE CPM-TASK-YPOS (WK-N-BEST-SUB) =
023000             (WK-N-LANE-SUB - 1) * -1.0.
023100 
023200 E999-ASSIGN-LANE-ROUTINE-EX.
023300     EXIT.
023400 
023500*-----------------------------------------------------------------*
023600 F000-CHECK-LANE-ROUTINE.
023700*-----------------------------------------------------------------*
023800     IF      CPM-LANE-END-X (WK-N-LANE-SUB) <
023900             CPM-TASK-ES (WK-N-BEST-SUB)
024000             MOVE    "Y"             TO    WS-C-LANE-FOUND
024100     ELSE
024200             ADD     1               TO    WK-N-LANE-SUB.
024300 
024400 F999-CHECK-LANE-ROUTINE-EX.
024500     EXIT.
024600 
024700******************************************************************
024800*************** END OF PROGRAM SOURCE -  CPSNET0 ****************
024900******************************************************************
