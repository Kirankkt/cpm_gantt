000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CPSDRV0.
000500 AUTHOR.         K A TREVINO.
000600 INSTALLATION.   FACILITIES SYSTEMS - RENOVATION SCHEDULING.
000700 DATE-WRITTEN.   01 APR 1986.
000800 DATE-COMPILED.
000900 SECURITY.       FACILITIES SYSTEMS - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS THE MAIN BATCH DRIVER FOR THE RENOVATION
001200*               PROJECT SCHEDULING RUN.  IT LOADS THE TASK CARD
001300*               FILE AND THE RUN CONTROL CARD, VALIDATES THE
001400*               TASK SET, CALLS THE CPM FORWARD AND BACKWARD
001500*               PASS ROUTINES, DERIVES CALENDAR DATES AND THE
001600*               NETWORK DIAGRAM LAYOUT, AND WRITES THE SCHEDULE
001700*               EXPORT FILE, THE NETWORK LAYOUT FILE AND THE
001800*               PRINTED SCHEDULE REPORT.
001900*_________________________________________________________________
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* KAT 1986-04-01 - INITIAL VERSION - 8 TASK RENOVATION PILOT
002300*                   (FAC-0041)
002400*-----------------------------------------------------------------
002500* KAT 1987-02-19 - FAC-0052 - RAISED TABLE CAPACITY TO 100 TASKS,
002600*                   6 PREDECESSORS - SEE CPYTASKT
002700*-----------------------------------------------------------------
002800* RDM 1991-11-08 - FAC-0118 - ADDED THE NETWORK DIAGRAM LAYOUT
002900*                   FILE AND THE CALL TO CPSNET0
003000*-----------------------------------------------------------------
003100* PJH 1994-06-30 - FAC-0160 - EMPTY TASK FILE NOW FALLS BACK TO
003200*                   THE BUILT-IN 8 TASK SAMPLE PLAN INSTEAD OF
003300*                   ABORTING THE RUN
003400*-----------------------------------------------------------------
003500* Y2K01 1998-09-14 - Y2K REMEDIATION - CPF-CTL-START-DATE AND ALL
003600*                   DERIVED DATES CONFIRMED 4-DIGIT CENTURY
003700*-----------------------------------------------------------------
003800* SJL 2003-05-11 - FAC-0241 - RECOMPILED FOR THE WK-N-SUB RENAME
003900*                   IN CPYCMWS, NO LOGIC CHANGE
004000*-----------------------------------------------------------------
004100* DRH 2006-01-17 - FAC-0277 - CRITICAL PATH LIST NOW BUILT WITH
004200*                   STRING/POINTER INSTEAD OF A FIXED 6-SLOT
004300*                   CONCATENATION - RAN OUT OF SLOTS ON A 40
004400*                   TASK PILOT PROJECT
004500*-----------------------------------------------------------------
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005400 
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT CPF-TASK-FILE     ASSIGN TO DATABASE-CPFTASK
005800            ORGANIZATION      IS SEQUENTIAL
005900            ACCESS MODE       IS SEQUENTIAL
006000            FILE STATUS       IS WK-C-FILE-STATUS.
006100 
006200     SELECT CPF-CONTROL-FILE  ASSIGN TO DATABASE-CPFCTL
006300            ORGANIZATION      IS SEQUENTIAL
006400            ACCESS MODE       IS SEQUENTIAL
006500            FILE STATUS       IS WK-C-FILE-STATUS.
006600 
006700     SELECT CPF-SCHEDULE-FILE ASSIGN TO DATABASE-CPFSCHED
006800            ORGANIZATION      IS SEQUENTIAL
006900            ACCESS MODE       IS SEQUENTIAL
007000            FILE STATUS       IS WK-C-FILE-STATUS.
007100 
007200     SELECT CPF-NETWORK-FILE  ASSIGN TO DATABASE-CPFNETW
007300            ORGANIZATION      IS SEQUENTIAL
007400            ACCESS MODE       IS SEQUENTIAL
007500            FILE STATUS       IS WK-C-FILE-STATUS.
007600 
007700     SELECT CPF-REPORT-FILE   ASSIGN TO DATABASE-CPFRPT
007800            ORGANIZATION      IS SEQUENTIAL
007900            ACCESS MODE       IS SEQUENTIAL
008000            FILE STATUS       IS WK-C-FILE-STATUS.
008100 EJECT
008200***************
008300 DATA DIVISION.
008400***************
008500 FILE SECTION.
008600 
008700 FD  CPF-TASK-FILE
008800     LABEL RECORDS ARE OMITTED
008900     DATA RECORD IS CPF-TASK-REC.
009000 01  CPF-TASK-REC.
009100     COPY CPYTSKIN.
009200 
009300 FD  CPF-CONTROL-FILE
009400     LABEL RECORDS ARE OMITTED
009500     DATA RECORD IS CPF-CONTROL-REC.
009600 01  CPF-CONTROL-REC.
009700     COPY CPYCTLRN.
009800 
009900 FD  CPF-SCHEDULE-FILE
010000     LABEL RECORDS ARE OMITTED
010100     DATA RECORD IS CPF-SCHED-REC.
010200 01  CPF-SCHED-REC.
010300     COPY CPYSCHED.
010400 
010500 FD  CPF-NETWORK-FILE
010600     LABEL RECORDS ARE OMITTED
010700     DATA RECORD IS CPF-NETW-REC.
010800 01  CPF-NETW-REC.
010900     COPY CPYNETPS.
011000 
011100 FD  CPF-REPORT-FILE
011200     LABEL RECORDS ARE OMITTED
011300     DATA RECORD IS CPF-REPORT-REC.
011400 01  CPF-REPORT-REC              PIC X(132).
011500 EJECT
011600*************************
011700 WORKING-STORAGE SECTION.
011800*************************
011900 01  FILLER                          PIC X(24)        VALUE
012000     "** PROGRAM CPSDRV0  **".
012100 
012200* ------------------ PROGRAM WORKING STORAGE -------------------*
012300 01  WK-C-COMMON.
012400     COPY CPYCMWS.
012500 
012600 01  WK-C-CPSTSK-RECORD.
012700     COPY CPYTASKT.
012800 
012900 01  WK-C-CPSCDATE-RECORD.
013000     COPY CPYCDATE.
013100 
013200 01  WS-C-FLAGS.
013300     05  WS-C-TASK-FILE-EOF          PIC X(01).
013400         88  WS-C-TASK-FILE-IS-EOF             VALUE "Y".
013500     05  WS-C-ABORT-RUN              PIC X(01).
013600         88  WS-C-RUN-IS-ABORTED               VALUE "Y".
013700     05  WS-C-FIRST-CRIT             PIC X(01).
013800         88  WS-C-IS-FIRST-CRIT                VALUE "Y".
013900     05  FILLER                      PIC X(08).
014000 
014100 01  WK-N-PRED-TOKEN-COUNT           PIC S9(04) COMP.
014200 01  WK-N-CRITPATH-PTR               PIC S9(04) COMP.
014300 
014400 01  WK-C-PRED-TOKENS.
014500     05  WK-C-PRED-TOK-1             PIC X(10).
014600     05  WK-C-PRED-TOK-2             PIC X(10).
014700     05  WK-C-PRED-TOK-3             PIC X(10).
014800     05  WK-C-PRED-TOK-4             PIC X(10).
014900     05  WK-C-PRED-TOK-5             PIC X(10).
015000     05  WK-C-PRED-TOK-6             PIC X(10).
015100 
015200* ALTERNATE VIEWS USED TO DISPLAY THE COMP WORK FIELDS ABOVE
015300* WHEN TRACING A RUN FOR FACILITIES PLANNING.
015400 01  WK-C-SUB-DISPLAY                PIC X(04) VALUE ZEROS.
015500 01  WK-N-SUB-DISPLAY REDEFINES WK-C-SUB-DISPLAY
015600                                     PIC 9(04).
015700 
015800 01  WK-C-PREDCNT-DISPLAY            PIC X(04) VALUE ZEROS.
015900 01  WK-N-PREDCNT-DISPLAY REDEFINES WK-C-PREDCNT-DISPLAY
016000                                     PIC 9(04).
016100 
016200 01  WK-C-TASKID-ALT-AREA            PIC X(10) VALUE SPACES.
016300 01  WK-C-TASKID-NUMERIC REDEFINES WK-C-TASKID-ALT-AREA
016400                                     PIC 9(10).
016500 
016600* DETAIL LINE LAYOUT FOR THE PRINTED SCHEDULE REPORT - ONE LINE
016700* PER TASK, COLUMNS SPACE SEPARATED (FAC-0041).
016800 01  WK-C-DETAIL-LINE.
016900     05  WK-C-DET-TASK-ID            PIC X(10).
017000     05  FILLER                      PIC X(01)  VALUE SPACE.
017100     05  WK-C-DET-DESC               PIC X(40).
017200     05  FILLER                      PIC X(01)  VALUE SPACE.
017300     05  WK-C-DET-DUR                PIC 9(04).
017400     05  FILLER                      PIC X(01)  VALUE SPACE.
017500     05  WK-C-DET-ES                 PIC 9(05).
017600     05  FILLER                      PIC X(01)  VALUE SPACE.
017700     05  WK-C-DET-EF                 PIC 9(05).
017800     05  FILLER                      PIC X(01)  VALUE SPACE.
017900     05  WK-C-DET-LS                 PIC 9(05).
018000     05  FILLER                      PIC X(01)  VALUE SPACE.
018100     05  WK-C-DET-LF                 PIC 9(05).
018200     05  FILLER                      PIC X(01)  VALUE SPACE.
018300     05  WK-C-DET-FLOAT              PIC S9(05).
018400     05  FILLER                      PIC X(01)  VALUE SPACE.
018500     05  WK-C-DET-CRIT               PIC X(03).
018600     05  FILLER                      PIC X(01)  VALUE SPACE.
018700     05  WK-C-DET-START-DATE         PIC X(10).
018800     05  FILLER                      PIC X(01)  VALUE SPACE.
018900     05  WK-C-DET-FINISH-DATE        PIC X(10).
019000     05  FILLER                      PIC X(20).
019100 
019200* HEADING LINE LAYOUT FOR THE PRINTED SCHEDULE REPORT.
019300 01  WK-C-HEADING-LINE.
019400     05  WK-C-HDG-TITLE              PIC X(21)  VALUE
019500         "CPM PROJECT SCHEDULE".
019600     05  FILLER                      PIC X(01)  VALUE SPACE.
019700     05  WK-C-HDG-STARTLIT           PIC X(12)  VALUE
019800         "START DATE: ".
019900     05  WK-C-HDG-START-DATE         PIC X(10).
020000     05  FILLER                      PIC X(88).
020100 
020200* SUMMARY BLOCK LINE LAYOUTS FOR THE PRINTED SCHEDULE REPORT.
020300 01  WK-C-SUMMARY-LINE-1.
020400     05  WK-C-SUM-DUR-LIT            PIC X(20)  VALUE
020500         "PROJECT DURATION:   ".
020600     05  WK-C-SUM-DURATION           PIC 9(05).
020700     05  FILLER                      PIC X(107).
020800 
020900 01  WK-C-SUMMARY-LINE-2.
021000     05  WK-C-SUM-CRIT-LIT           PIC X(20)  VALUE
021100         "CRITICAL TASK COUNT:".
021200     05  WK-C-SUM-CRIT-COUNT         PIC 9(03).
021300     05  FILLER                      PIC X(109).
021400 
021500 01  WK-C-SUMMARY-LINE-3.
021600     05  WK-C-SUM-PATH-LIT           PIC X(15)  VALUE
021700         "CRITICAL PATH: ".
021800     05  WK-C-SUM-PATH-LIST          PIC X(80).
021900     05  FILLER                      PIC X(37).
022000 
022100*****************
022200 PROCEDURE DIVISION.
022300*****************
022400 MAIN-MODULE.
022500     PERFORM A000-INITIALIZATION-ROUTINE
022600        THRU A099-INITIALIZATION-ROUTINE-EX.
022700 
022800     PERFORM B000-LOAD-TASK-FILE-ROUTINE
022900        THRU B099-LOAD-TASK-FILE-ROUTINE-EX.
023000 
023100     PERFORM C000-VALIDATE-TASK-TABLE-ROUTINE
023200        THRU C099-VALIDATE-TASK-TABLE-ROUTINE-EX.
023300 
023400     IF      NOT WS-C-RUN-IS-ABORTED
023500             PERFORM D000-RUN-CPM-ENGINE-ROUTINE
023600                THRU D099-RUN-CPM-ENGINE-ROUTINE-EX
023700             PERFORM E000-DERIVE-CALENDAR-DATES-ROUTINE
023800                THRU E099-DERIVE-CALENDAR-DATES-ROUTINE-EX
023900             PERFORM F000-BUILD-SUMMARY-ROUTINE
024000                THRU F099-BUILD-SUMMARY-ROUTINE-EX
024100             PERFORM G000-ASSIGN-NETWORK-LAYOUT-ROUTINE
024200                THRU G099-ASSIGN-NETWORK-LAYOUT-ROUTINE-EX
024300             PERFORM H000-WRITE-SCHEDULE-FILE-ROUTINE
024400                THRU H099-WRITE-SCHEDULE-FILE-ROUTINE-EX
024500             PERFORM J000-WRITE-NETWORK-FILE-ROUTINE
024600                THRU J099-WRITE-NETWORK-FILE-ROUTINE-EX
024700             PERFORM K000-WRITE-REPORT-ROUTINE
024800                THRU K099-WRITE-REPORT-ROUTINE-EX.
024900 
025000     PERFORM Z000-END-PROGRAM-ROUTINE
025100        THRU Z099-END-PROGRAM-ROUTINE-EX.
025200     GOBACK.
025300 EJECT
025400*-----------------------------------------------------------------*
025500 A000-INITIALIZATION-ROUTINE.
025600*-----------------------------------------------------------------*
025700     MOVE    "N"                     TO    WS-C-TASK-FILE-EOF.
025800     MOVE    "N"                     TO    WS-C-ABORT-RUN.
025900     MOVE    "2025-01-01"            TO    CPM-PROJECT-START-DATE.
026000 
026100     OPEN    INPUT  CPF-TASK-FILE.
026200     IF      NOT WK-C-SUCCESSFUL
026300             DISPLAY "CPSDRV0 - OPEN FILE ERROR - CPFTASK"
026400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026500             GO TO Y900-ABNORMAL-TERMINATION.
026600 
026700     OPEN    INPUT  CPF-CONTROL-FILE.
026800     IF      NOT WK-C-SUCCESSFUL
026900             DISPLAY "CPSDRV0 - OPEN FILE ERROR - CPFCTL"
027000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027100             GO TO Y900-ABNORMAL-TERMINATION.
027200 
027300     OPEN    OUTPUT CPF-SCHEDULE-FILE.
027400     IF      NOT WK-C-SUCCESSFUL
027500             DISPLAY "CPSDRV0 - OPEN FILE ERROR - CPFSCHED"
027600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027700             GO TO Y900-ABNORMAL-TERMINATION.
027800 
027900     OPEN    OUTPUT CPF-NETWORK-FILE.
028000     IF      NOT WK-C-SUCCESSFUL
028100             DISPLAY "CPSDRV0 - OPEN FILE ERROR - CPFNETW"
028200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028300             GO TO Y900-ABNORMAL-TERMINATION.
028400 
028500     OPEN    OUTPUT CPF-REPORT-FILE.
028600     IF      NOT WK-C-SUCCESSFUL
028700             DISPLAY "CPSDRV0 - OPEN FILE ERROR - CPFRPT"
028800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028900             GO TO Y900-ABNORMAL-TERMINATION.
029000 
029100     PERFORM A100-READ-CONTROL-FILE-ROUTINE
029200        THRU A199-READ-CONTROL-FILE-ROUTINE-EX.
029300 
029400 A099-INITIALIZATION-ROUTINE-EX.
029500     EXIT.
029600 
029700*-----------------------------------------------------------------*
029800 A100-READ-CONTROL-FILE-ROUTINE.
029900*-----------------------------------------------------------------*
030000* A MISSING OR UNREADABLE CONTROL CARD IS NOT FATAL - THE RUN
030100* FALLS BACK TO THE DEFAULT PROJECT START DATE SET ABOVE
030200* (FAC-0041).
030300*-----------------------------------------------------------------*
030400     READ    CPF-CONTROL-FILE.
030500     IF      WK-C-SUCCESSFUL
030600             MOVE    CPF-CTL-START-DATE TO  CPM-PROJECT-START-DATE.
030700 
030800 A199-READ-CONTROL-FILE-ROUTINE-EX.
030900     EXIT.
031000 EJECT
031100*-----------------------------------------------------------------*
031200 B000-LOAD-TASK-FILE-ROUTINE.
031300*-----------------------------------------------------------------*
031400     MOVE    0                       TO    CPM-TASK-COUNT.
031500 
031600     PERFORM B050-READ-TASK-FILE-ROUTINE
031700        THRU B059-READ-TASK-FILE-ROUTINE-EX
031800        UNTIL WS-C-TASK-FILE-IS-EOF.
031900 
032000     IF      CPM-TASK-COUNT = 0
032100             DISPLAY "CPSDRV0 - AN EMPTY TASK SET CANNOT BE "
032200                     "CALCULATED"
032300             DISPLAY "CPSDRV0 - LOADING THE BUILT-IN SAMPLE PLAN"
032400             PERFORM B500-LOAD-SAMPLE-PLAN-ROUTINE
032500                THRU B599-LOAD-SAMPLE-PLAN-ROUTINE-EX.
032600 
032700 B099-LOAD-TASK-FILE-ROUTINE-EX.
032800     EXIT.
032900 
033000*-----------------------------------------------------------------*
033100 B050-READ-TASK-FILE-ROUTINE.
033200*-----------------------------------------------------------------*
033300     READ    CPF-TASK-FILE.
033400     IF      WK-C-END-OF-FILE
033500             MOVE    "Y"             TO    WS-C-TASK-FILE-EOF
033600     ELSE
033700             IF      NOT WK-C-SUCCESSFUL
033800                     DISPLAY "CPSDRV0 - READ FILE ERROR - CPFTASK"
033900                     DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034000                     GO TO Y900-ABNORMAL-TERMINATION
034100             ELSE
034200                     ADD     1       TO    CPM-TASK-COUNT
034300                     PERFORM B100-MOVE-ONE-TASK-ROUTINE
034400                        THRU B199-MOVE-ONE-TASK-ROUTINE-EX
034500             END-IF
034600     END-IF.
034700 
034800 B059-READ-TASK-FILE-ROUTINE-EX.
034900     EXIT.
035000 
035100*-----------------------------------------------------------------*
035200 B100-MOVE-ONE-TASK-ROUTINE.
035300*-----------------------------------------------------------------*
035400     MOVE    CPF-TSKIN-TASK-ID       TO  CPM-TASK-ID (CPM-TASK-COUNT).
035500     MOVE    CPF-TSKIN-TASK-DESC     TO  CPM-TASK-DESC
035600                                          (CPM-TASK-COUNT).
035700     MOVE    CPF-TSKIN-PREDECESSORS  TO  CPM-TASK-PREDSTR
035800                                          (CPM-TASK-COUNT).
035900     MOVE    CPF-TSKIN-DURATION      TO  CPM-TASK-DURATION
036000                                          (CPM-TASK-COUNT).
036100 
036200     MOVE    CPM-TASK-COUNT          TO    WK-N-SUB-1.
036300     PERFORM B200-PARSE-PREDECESSORS-ROUTINE
036400        THRU B299-PARSE-PREDECESSORS-ROUTINE-EX.
036500 
036600 B199-MOVE-ONE-TASK-ROUTINE-EX.
036700     EXIT.
036800 
036900*-----------------------------------------------------------------*
037000 B200-PARSE-PREDECESSORS-ROUTINE.
037100*-----------------------------------------------------------------*
037200* SPLITS THE COMMA SEPARATED PREDECESSORS FIELD OF THE TASK AT
037300* WK-N-SUB-1 INTO ITS TABLE SLOTS.  A BLANK FIELD MEANS NO
037400* PREDECESSORS (FAC-0041).
037500*-----------------------------------------------------------------*
037600     IF      CPM-TASK-PREDSTR (WK-N-SUB-1) = SPACES
037700             MOVE    0               TO    CPM-TASK-PRED-COUNT
037800                                            (WK-N-SUB-1)
037900     ELSE
038000             MOVE    SPACES          TO    WK-C-PRED-TOKENS
038100             UNSTRING CPM-TASK-PREDSTR (WK-N-SUB-1)
038200                     DELIMITED BY ","
038300                     INTO WK-C-PRED-TOK-1  WK-C-PRED-TOK-2
038400                          WK-C-PRED-TOK-3  WK-C-PRED-TOK-4
038500                          WK-C-PRED-TOK-5  WK-C-PRED-TOK-6
038600                     TALLYING IN WK-N-PRED-TOKEN-COUNT
038700             END-UNSTRING
038800             MOVE    WK-N-PRED-TOKEN-COUNT TO CPM-TASK-PRED-COUNT
038900                                            (WK-N-SUB-1)
039000             MOVE    WK-C-PRED-TOK-1 TO CPM-TASK-PRED-ID
039100                                            (WK-N-SUB-1, 1)
039200             MOVE    WK-C-PRED-TOK-2 TO CPM-TASK-PRED-ID
039300                                            (WK-N-SUB-1, 2)
039400             MOVE    WK-C-PRED-TOK-3 TO CPM-TASK-PRED-ID
039500                                            (WK-N-SUB-1, 3)
039600             MOVE    WK-C-PRED-TOK-4 TO CPM-TASK-PRED-ID
039700                                            (WK-N-SUB-1, 4)
039800             MOVE    WK-C-PRED-TOK-5 TO CPM-TASK-PRED-ID
039900                                            (WK-N-SUB-1, 5)
040000             MOVE    WK-C-PRED-TOK-6 TO CPM-TASK-PRED-ID
040100                                            (WK-N-SUB-1, 6)
040200     END-IF.
040300 
040400 B299-PARSE-PREDECESSORS-ROUTINE-EX.
040500     EXIT.
040600 EJECT
040700*-----------------------------------------------------------------*
040800 B500-LOAD-SAMPLE-PLAN-ROUTINE.
040900*-----------------------------------------------------------------*
041000* THE BUILT-IN 8 TASK RENOVATION PILOT PLAN - USED WHENEVER THE
041100* TASK CARD FILE COMES UP EMPTY (FAC-0160).
041200*-----------------------------------------------------------------*
041300     MOVE    8                       TO    CPM-TASK-COUNT.
041400 
041500     MOVE    "A"                     TO    CPM-TASK-ID (1).
041600     MOVE    "INITIAL PLANNING"      TO    CPM-TASK-DESC (1).
041700     MOVE    SPACES                  TO    CPM-TASK-PREDSTR (1).
041800     MOVE    0                       TO    CPM-TASK-PRED-COUNT (1).
041900     MOVE    5                       TO    CPM-TASK-DURATION (1).
042000 
042100     MOVE    "B"                     TO    CPM-TASK-ID (2).
042200     MOVE    "SITE PREPARATION"      TO    CPM-TASK-DESC (2).
042300     MOVE    "A"                     TO    CPM-TASK-PREDSTR (2).
042400     MOVE    1                       TO    CPM-TASK-PRED-COUNT (2).
042500     MOVE    "A"                     TO    CPM-TASK-PRED-ID (2, 1).
042600     MOVE    10                      TO    CPM-TASK-DURATION (2).
042700 
042800     MOVE    "C"                     TO    CPM-TASK-ID (3).
042900     MOVE    "FOUNDATION"            TO    CPM-TASK-DESC (3).
043000     MOVE    "B"                     TO    CPM-TASK-PREDSTR (3).
043100     MOVE    1                       TO    CPM-TASK-PRED-COUNT (3).
043200     MOVE    "B"                     TO    CPM-TASK-PRED-ID (3, 1).
043300     MOVE    15                      TO    CPM-TASK-DURATION (3).
043400 
043500     MOVE    "D"                     TO    CPM-TASK-ID (4).
043600     MOVE    "FRAMING"               TO    CPM-TASK-DESC (4).
043700     MOVE    "C"                     TO    CPM-TASK-PREDSTR (4).
043800     MOVE    1                       TO    CPM-TASK-PRED-COUNT (4).
043900     MOVE    "C"                     TO    CPM-TASK-PRED-ID (4, 1).
044000     MOVE    20                      TO    CPM-TASK-DURATION (4).
044100 
044200     MOVE    "E"                     TO    CPM-TASK-ID (5).
044300     MOVE    "PLUMBING & ELECTRICAL" TO    CPM-TASK-DESC (5).
044400     MOVE    "C"                     TO    CPM-TASK-PREDSTR (5).
044500     MOVE    1                       TO    CPM-TASK-PRED-COUNT (5).
044600     MOVE    "C"                     TO    CPM-TASK-PRED-ID (5, 1).
044700     MOVE    12                      TO    CPM-TASK-DURATION (5).
044800 
044900     MOVE    "F"                     TO    CPM-TASK-ID (6).
045000     MOVE    "DRYWALL & INTERIOR"    TO    CPM-TASK-DESC (6).
045100     MOVE    "D,E"                   TO    CPM-TASK-PREDSTR (6).
045200     MOVE    2                       TO    CPM-TASK-PRED-COUNT (6).
045300     MOVE    "D"                     TO    CPM-TASK-PRED-ID (6, 1).
045400     MOVE    "E"                     TO    CPM-TASK-PRED-ID (6, 2).
045500     MOVE    18                      TO    CPM-TASK-DURATION (6).
045600 
045700     MOVE    "G"                     TO    CPM-TASK-ID (7).
045800     MOVE    "EXTERIOR FINISHES"     TO    CPM-TASK-DESC (7).
045900     MOVE    "D"                     TO    CPM-TASK-PREDSTR (7).
046000     MOVE    1                       TO    CPM-TASK-PRED-COUNT (7).
046100     MOVE    "D"                     TO    CPM-TASK-PRED-ID (7, 1).
046200     MOVE    9                       TO    CPM-TASK-DURATION (7).
046300 
046400     MOVE    "H"                     TO    CPM-TASK-ID (8).
046500     MOVE    "FINAL INSPECTION"      TO    CPM-TASK-DESC (8).
046600     MOVE    "F,G"                   TO    CPM-TASK-PREDSTR (8).
046700     MOVE    2                       TO    CPM-TASK-PRED-COUNT (8).
046800     MOVE    "F"                     TO    CPM-TASK-PRED-ID (8, 1).
046900     MOVE    "G"                     TO    CPM-TASK-PRED-ID (8, 2).
047000     MOVE    3                       TO    CPM-TASK-DURATION (8).
047100 
047200 B599-LOAD-SAMPLE-PLAN-ROUTINE-EX.
047300     EXIT.
047400 EJECT
047500*-----------------------------------------------------------------*
047600 C000-VALIDATE-TASK-TABLE-ROUTINE.
047700*-----------------------------------------------------------------*
047800     MOVE    1                       TO    WK-N-SUB-1.
047900     PERFORM C100-CHECK-ONE-TASK-ROUTINE
048000        THRU C199-CHECK-ONE-TASK-ROUTINE-EX
048100        UNTIL WK-N-SUB-1 > CPM-TASK-COUNT
048200        OR WS-C-RUN-IS-ABORTED.
048300 
048400 C099-VALIDATE-TASK-TABLE-ROUTINE-EX.
048500     EXIT.
048600 
048700*-----------------------------------------------------------------*
048800 C100-CHECK-ONE-TASK-ROUTINE.
048900*-----------------------------------------------------------------*
049000     IF      CPM-TASK-ID (WK-N-SUB-1) = SPACES
049100             DISPLAY "CPSDRV0 - PLEASE ENSURE EVERY TASK HAS A "
049200                     "'TASK ID'"
049300             MOVE    "Y"             TO    WS-C-ABORT-RUN
049400     ELSE
049500             IF      CPM-TASK-DURATION (WK-N-SUB-1) NOT NUMERIC
049600                     DISPLAY "CPSDRV0 - PLEASE ENSURE ALL TASKS "
049700                             "HAVE A VALID NUMERIC DURATION"
049800                     MOVE    "Y"     TO    WS-C-ABORT-RUN
049900             END-IF
050000     END-IF.
050100 
050200     ADD     1                       TO    WK-N-SUB-1.
050300 
050400 C199-CHECK-ONE-TASK-ROUTINE-EX.
050500     EXIT.
050600 EJECT
050700*-----------------------------------------------------------------*
050800 D000-RUN-CPM-ENGINE-ROUTINE.
050900*-----------------------------------------------------------------*
051000     CALL    "CPSFWD0"               USING WK-C-CPSTSK-RECORD.
051100     CALL    "CPSBWD0"               USING WK-C-CPSTSK-RECORD.
051200 
051300     MOVE    1                       TO    WK-N-SUB-1.
051400     PERFORM D100-COMPUTE-FLOAT-ROUTINE
051500        THRU D199-COMPUTE-FLOAT-ROUTINE-EX
051600        UNTIL WK-N-SUB-1 > CPM-TASK-COUNT.
051700 
051800 D099-RUN-CPM-ENGINE-ROUTINE-EX.
051900     EXIT.
052000 
052100*-----------------------------------------------------------------*
052200 D100-COMPUTE-FLOAT-ROUTINE.
052300*-----------------------------------------------------------------*
052400     COMPUTE CPM-TASK-FLOAT (WK-N-SUB-1) =
052500             CPM-TASK-LS (WK-N-SUB-1) - CPM-TASK-ES (WK-N-SUB-1).
052600 
052700     IF      CPM-TASK-FLOAT (WK-N-SUB-1) = 0
052800             MOVE    "YES"           TO    CPM-TASK-CRIT-FLAG
052900                                            (WK-N-SUB-1)
053000     ELSE
053100             MOVE    "NO "           TO    CPM-TASK-CRIT-FLAG
053200                                            (WK-N-SUB-1).
053300 
053400     ADD     1                       TO    WK-N-SUB-1.
053500 
053600 D199-COMPUTE-FLOAT-ROUTINE-EX.
053700     EXIT.
053800 EJECT
053900*-----------------------------------------------------------------*
054000 E000-DERIVE-CALENDAR-DATES-ROUTINE.
054100*-----------------------------------------------------------------*
054200     MOVE    1                       TO    WK-N-SUB-1.
054300     PERFORM E100-DERIVE-ONE-TASK-ROUTINE
054400        THRU E199-DERIVE-ONE-TASK-ROUTINE-EX
054500        UNTIL WK-N-SUB-1 > CPM-TASK-COUNT.
054600 
054700 E099-DERIVE-CALENDAR-DATES-ROUTINE-EX.
054800     EXIT.
054900 
055000*-----------------------------------------------------------------*
055100 E100-DERIVE-ONE-TASK-ROUTINE.
055200*-----------------------------------------------------------------*
055300     MOVE    CPM-PROJECT-START-DATE  TO    WK-C-CDATE-BASE-DATE.
055400     COMPUTE WK-C-CDATE-OFFSET-DAYS =
055500             CPM-TASK-ES (WK-N-SUB-1) - 1.
055600     CALL    "CPSDAT0"               USING WK-C-CPSCDATE-RECORD.
055700     MOVE    WK-C-CDATE-RESULT-DATE  TO    CPM-TASK-START-DATE
055800                                            (WK-N-SUB-1).
055900 
056000     MOVE    CPM-PROJECT-START-DATE  TO    WK-C-CDATE-BASE-DATE.
056100     COMPUTE WK-C-CDATE-OFFSET-DAYS =
056200             CPM-TASK-EF (WK-N-SUB-1) - 1.
056300     CALL    "CPSDAT0"               USING WK-C-CPSCDATE-RECORD.
056400     MOVE    WK-C-CDATE-RESULT-DATE  TO    CPM-TASK-FINISH-DATE
056500                                            (WK-N-SUB-1).
056600 
056700     ADD     1                       TO    WK-N-SUB-1.
056800 
056900 E199-DERIVE-ONE-TASK-ROUTINE-EX.
057000     EXIT.
057100 EJECT
057200*-----------------------------------------------------------------*
057300 F000-BUILD-SUMMARY-ROUTINE.
057400*-----------------------------------------------------------------*
057500     MOVE    0                       TO    CPM-CRITICAL-COUNT.
057600     MOVE    SPACES                  TO    CPM-CRITICAL-PATH-LIST.
057700     MOVE    1                       TO    WK-N-CRITPATH-PTR.
057800     MOVE    "Y"                     TO    WS-C-FIRST-CRIT.
057900     MOVE    1                       TO    WK-N-SUB-1.
058000 
058100     PERFORM F100-ACCUM-CRITICAL-ROUTINE
058200        THRU F199-ACCUM-CRITICAL-ROUTINE-EX
058300        UNTIL WK-N-SUB-1 > CPM-TASK-COUNT.
058400 
058500 F099-BUILD-SUMMARY-ROUTINE-EX.
058600     EXIT.
058700 
058800*-----------------------------------------------------------------*
058900 F100-ACCUM-CRITICAL-ROUTINE.
059000*-----------------------------------------------------------------*
059100     IF      CPM-TASK-CRIT-FLAG (WK-N-SUB-1) = "YES"
059200             ADD     1               TO    CPM-CRITICAL-COUNT
059300             IF      WS-C-IS-FIRST-CRIT
059400                     STRING  CPM-TASK-ID (WK-N-SUB-1)
059500                             DELIMITED BY SPACE
059600                             INTO CPM-CRITICAL-PATH-LIST
059700                             WITH POINTER WK-N-CRITPATH-PTR
059800                     END-STRING
059900                     MOVE    "N"     TO    WS-C-FIRST-CRIT
060000             ELSE
060100                     STRING  " -> "  DELIMITED BY SIZE
060200                             CPM-TASK-ID (WK-N-SUB-1)
060300                             DELIMITED BY SPACE
060400                             INTO CPM-CRITICAL-PATH-LIST
060500                             WITH POINTER WK-N-CRITPATH-PTR
060600                     END-STRING
060700             END-IF
060800     END-IF.
060900 
061000     ADD     1                       TO    WK-N-SUB-1.
061100 
061200 F199-ACCUM-CRITICAL-ROUTINE-EX.
061300     EXIT.
061400 EJECT
061500*-----------------------------------------------------------------*
061600 G000-ASSIGN-NETWORK-LAYOUT-ROUTINE.
061700*-----------------------------------------------------------------*
061800     CALL    "CPSNET0"               USING WK-C-CPSTSK-RECORD.
061900 
062000 G099-ASSIGN-NETWORK-LAYOUT-ROUTINE-EX.
062100     EXIT.
062200 
062300*-----------------------------------------------------------------*
062400 H000-WRITE-SCHEDULE-FILE-ROUTINE.
062500*-----------------------------------------------------------------*
062600     MOVE    1                       TO    WK-N-SUB-1.
062700     PERFORM H100-WRITE-ONE-SCHED-ROUTINE
062800        THRU H199-WRITE-ONE-SCHED-ROUTINE-EX
062900        UNTIL WK-N-SUB-1 > CPM-TASK-COUNT.
063000 
063100 H099-WRITE-SCHEDULE-FILE-ROUTINE-EX.
063200     EXIT.
063300 
063400*-----------------------------------------------------------------*
063500 H100-WRITE-ONE-SCHED-ROUTINE.
063600*-----------------------------------------------------------------*
063700     MOVE    SPACES                  TO    CPF-SCHED-REC.
063800     MOVE    CPM-TASK-ID (WK-N-SUB-1)   TO CPF-SCH-TASK-ID.
063900     MOVE    CPM-TASK-DESC (WK-N-SUB-1) TO CPF-SCH-TASK-DESC.
064000     MOVE    CPM-TASK-PREDSTR (WK-N-SUB-1)
064100                                      TO    CPF-SCH-PREDECESSORS.
064200     MOVE    CPM-TASK-DURATION (WK-N-SUB-1) TO CPF-SCH-DURATION.
064300     MOVE    CPM-TASK-ES (WK-N-SUB-1)   TO CPF-SCH-ES.
064400     MOVE    CPM-TASK-EF (WK-N-SUB-1)   TO CPF-SCH-EF.
064500     MOVE    CPM-TASK-LS (WK-N-SUB-1)   TO CPF-SCH-LS.
064600     MOVE    CPM-TASK-LF (WK-N-SUB-1)   TO CPF-SCH-LF.
064700     MOVE    CPM-TASK-FLOAT (WK-N-SUB-1) TO CPF-SCH-FLOAT-DAYS.
064800     MOVE    CPM-TASK-CRIT-FLAG (WK-N-SUB-1)
064900                                      TO    CPF-SCH-CRITICAL-FLAG.
065000     MOVE    CPM-TASK-START-DATE (WK-N-SUB-1)
065100                                      TO    CPF-SCH-START-DATE.
065200     MOVE    CPM-TASK-FINISH-DATE (WK-N-SUB-1)
065300                                      TO    CPF-SCH-FINISH-DATE.
065400 
065500     WRITE   CPF-SCHED-REC.
065600     IF      NOT WK-C-SUCCESSFUL
065700             DISPLAY "CPSDRV0 - WRITE FILE ERROR - CPFSCHED"
065800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
065900             GO TO Y900-ABNORMAL-TERMINATION.
066000 
066100     ADD     1                       TO    WK-N-SUB-1.
066200 
066300 H199-WRITE-ONE-SCHED-ROUTINE-EX.
066400     EXIT.
066500 EJECT
066600*-----------------------------------------------------------------*
066700 J000-WRITE-NETWORK-FILE-ROUTINE.
066800*-----------------------------------------------------------------*
066900     MOVE    1                       TO    WK-N-SUB-1.
067000     PERFORM J100-WRITE-ONE-POSITION-ROUTINE
067100        THRU J199-WRITE-ONE-POSITION-ROUTINE-EX
067200        UNTIL WK-N-SUB-1 > CPM-TASK-COUNT.
067300 
067400     MOVE    1                       TO    WK-N-SUB-1.
067500     PERFORM J200-WRITE-TASK-EDGES-ROUTINE
067600        THRU J299-WRITE-TASK-EDGES-ROUTINE-EX
067700        UNTIL WK-N-SUB-1 > CPM-TASK-COUNT.
067800 
067900 J099-WRITE-NETWORK-FILE-ROUTINE-EX.
068000     EXIT.
068100 
068200*-----------------------------------------------------------------*
068300 J100-WRITE-ONE-POSITION-ROUTINE.
068400*-----------------------------------------------------------------*
068500     MOVE    SPACES                  TO    CPF-NETW-REC.
068600     MOVE    "P"                     TO    CPF-NETPOS-TYPE.
068700     MOVE    CPM-TASK-ID (WK-N-SUB-1) TO   CPF-NETPOS-TASK-ID.
068800     MOVE    CPM-TASK-XPOS (WK-N-SUB-1) TO CPF-NETPOS-XPOS.
068900     MOVE    CPM-TASK-YPOS (WK-N-SUB-1) TO CPF-NETPOS-YPOS.
069000     MOVE    CPM-TASK-LANE (WK-N-SUB-1) TO CPF-NETPOS-LANE.
069100 
069200     WRITE   CPF-NETW-REC.
069300     IF      NOT WK-C-SUCCESSFUL
069400             DISPLAY "CPSDRV0 - WRITE FILE ERROR - CPFNETW"
069500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
069600             GO TO Y900-ABNORMAL-TERMINATION.
069700 
069800     ADD     1                       TO    WK-N-SUB-1.
069900 
070000 J199-WRITE-ONE-POSITION-ROUTINE-EX.
070100     EXIT.
070200 
070300*-----------------------------------------------------------------*
070400 J200-WRITE-TASK-EDGES-ROUTINE.
070500*-----------------------------------------------------------------*
070600     MOVE    1                       TO    WK-N-SUB-2.
070700     PERFORM J210-WRITE-ONE-EDGE-ROUTINE
070800        THRU J219-WRITE-ONE-EDGE-ROUTINE-EX
070900        UNTIL WK-N-SUB-2 > CPM-TASK-PRED-COUNT (WK-N-SUB-1).
071000 
071100     ADD     1                       TO    WK-N-SUB-1.
071200 
071300 J299-WRITE-TASK-EDGES-ROUTINE-EX.
071400     EXIT.
071500 
071600*-----------------------------------------------------------------*
071700 J210-WRITE-ONE-EDGE-ROUTINE.
071800*-----------------------------------------------------------------*
071900     MOVE    SPACES                  TO    CPF-NETW-REC.
072000     MOVE    "E"                     TO    CPF-NETEDGE-TYPE.
072100     MOVE    CPM-TASK-PRED-ID (WK-N-SUB-1, WK-N-SUB-2)
072200                                      TO    CPF-NETEDGE-PRED-ID.
072300     MOVE    CPM-TASK-ID (WK-N-SUB-1) TO   CPF-NETEDGE-TASK-ID.
072400 
072500     WRITE   CPF-NETW-REC.
072600     IF      NOT WK-C-SUCCESSFUL
072700             DISPLAY "CPSDRV0 - WRITE FILE ERROR - CPFNETW"
072800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
072900             GO TO Y900-ABNORMAL-TERMINATION.
073000 
073100     ADD     1                       TO    WK-N-SUB-2.
073200 
073300 J219-WRITE-ONE-EDGE-ROUTINE-EX.
073400     EXIT.
073500 EJECT
073600*-----------------------------------------------------------------*
073700 K000-WRITE-REPORT-ROUTINE.
073800*-----------------------------------------------------------------*
073900     PERFORM K100-WRITE-HEADING-ROUTINE
074000        THRU K199-WRITE-HEADING-ROUTINE-EX.
074100 
074200     MOVE    1                       TO    WK-N-SUB-1.
074300     PERFORM K200-WRITE-ONE-DETAIL-ROUTINE
074400        THRU K299-WRITE-ONE-DETAIL-ROUTINE-EX
074500        UNTIL WK-N-SUB-1 > CPM-TASK-COUNT.
074600 
074700     PERFORM K300-WRITE-SUMMARY-ROUTINE
074800        THRU K399-WRITE-SUMMARY-ROUTINE-EX.
074900 
075000 K099-WRITE-REPORT-ROUTINE-EX.
075100     EXIT.
075200 
075300*-----------------------------------------------------------------*
075400 K100-WRITE-HEADING-ROUTINE.
075500*-----------------------------------------------------------------*
075600     MOVE    SPACES                  TO    WK-C-HEADING-LINE.
075700     MOVE    "CPM PROJECT SCHEDULE"  TO    WK-C-HDG-TITLE.
075800     MOVE    "START DATE: "          TO    WK-C-HDG-STARTLIT.
075900     MOVE    CPM-PROJECT-START-DATE  TO    WK-C-HDG-START-DATE.
076000 
076100     WRITE   CPF-REPORT-REC          FROM  WK-C-HEADING-LINE.
076200     IF      NOT WK-C-SUCCESSFUL
076300             DISPLAY "CPSDRV0 - WRITE FILE ERROR - CPFRPT"
076400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
076500             GO TO Y900-ABNORMAL-TERMINATION.
076600 
076700 K199-WRITE-HEADING-ROUTINE-EX.
076800     EXIT.
076900 
077000*-----------------------------------------------------------------*
077100 K200-WRITE-ONE-DETAIL-ROUTINE.
077200*-----------------------------------------------------------------*
077300     MOVE    SPACES                  TO    WK-C-DETAIL-LINE.
077400     MOVE    CPM-TASK-ID (WK-N-SUB-1)   TO WK-C-DET-TASK-ID.
077500     MOVE    CPM-TASK-DESC (WK-N-SUB-1) TO WK-C-DET-DESC.
077600     MOVE    CPM-TASK-DURATION (WK-N-SUB-1) TO WK-C-DET-DUR.
077700     MOVE    CPM-TASK-ES (WK-N-SUB-1)   TO WK-C-DET-ES.
077800     MOVE    CPM-TASK-EF (WK-N-SUB-1)   TO WK-C-DET-EF.
077900     MOVE    CPM-TASK-LS (WK-N-SUB-1)   TO WK-C-DET-LS.
078000     MOVE    CPM-TASK-LF (WK-N-SUB-1)   TO WK-C-DET-LF.
078100     MOVE    CPM-TASK-FLOAT (WK-N-SUB-1) TO WK-C-DET-FLOAT.
078200     MOVE    CPM-TASK-CRIT-FLAG (WK-N-SUB-1) TO WK-C-DET-CRIT.
078300     MOVE    CPM-TASK-START-DATE (WK-N-SUB-1) TO WK-C-DET-START-DATE.
078400     MOVE    CPM-TASK-FINISH-DATE (WK-N-SUB-1)
078500                                      TO    WK-C-DET-FINISH-DATE.
078600 
078700     WRITE   CPF-REPORT-REC          FROM  WK-C-DETAIL-LINE.
078800     IF      NOT WK-C-SUCCESSFUL
078900             DISPLAY "CPSDRV0 - WRITE FILE ERROR - CPFRPT"
079000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
079100             GO TO Y900-ABNORMAL-TERMINATION.
079200 
079300     ADD     1                       TO    WK-N-SUB-1.
079400 
079500 K299-WRITE-ONE-DETAIL-ROUTINE-EX.
079600     EXIT.
079700 EJECT
079800*-----------------------------------------------------------------*
079900 K300-WRITE-SUMMARY-ROUTINE.
080000*-----------------------------------------------------------------*
080100     MOVE    SPACES                  TO    WK-C-SUMMARY-LINE-1.
080200     MOVE    "PROJECT DURATION:   "  TO    WK-C-SUM-DUR-LIT.
080300     MOVE    CPM-PROJECT-FINISH      TO    WK-C-SUM-DURATION.
080400     WRITE   CPF-REPORT-REC          FROM  WK-C-SUMMARY-LINE-1.
080500     IF      NOT WK-C-SUCCESSFUL
080600             DISPLAY "CPSDRV0 - WRITE FILE ERROR - CPFRPT"
080700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
080800             GO TO Y900-ABNORMAL-TERMINATION.
080900 
081000     MOVE    SPACES                  TO    WK-C-SUMMARY-LINE-2.
081100     MOVE    "CRITICAL TASK COUNT:"  TO    WK-C-SUM-CRIT-LIT.
081200     MOVE    CPM-CRITICAL-COUNT      TO    WK-C-SUM-CRIT-COUNT.
081300     WRITE   CPF-REPORT-REC          FROM  WK-C-SUMMARY-LINE-2.
081400     IF      NOT WK-C-SUCCESSFUL
081500             DISPLAY "CPSDRV0 - WRITE FILE ERROR - CPFRPT"
081600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
081700             GO TO Y900-ABNORMAL-TERMINATION.
081800 
081900     MOVE    SPACES                  TO    WK-C-SUMMARY-LINE-3.
082000     MOVE    "CRITICAL PATH: "       TO    WK-C-SUM-PATH-LIT.
082100     MOVE    CPM-CRITICAL-PATH-LIST  TO    WK-C-SUM-PATH-LIST.
082200     WRITE   CPF-REPORT-REC          FROM  WK-C-SUMMARY-LINE-3.
082300     IF      NOT WK-C-SUCCESSFUL
082400             DISPLAY "CPSDRV0 - WRITE FILE ERROR - CPFRPT"
082500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
082600             GO TO Y900-ABNORMAL-TERMINATION.
082700 
082800 K399-WRITE-SUMMARY-ROUTINE-EX.
082900     EXIT.
083000 EJECT
083100*-----------------------------------------------------------------*
083200 Y900-ABNORMAL-TERMINATION.
083300*-----------------------------------------------------------------*
083400     PERFORM Z000-END-PROGRAM-ROUTINE
083500        THRU Z099-END-PROGRAM-ROUTINE-EX.
083600     EXIT PROGRAM.
083700 
083800*-----------------------------------------------------------------*
083900 Z000-END-PROGRAM-ROUTINE.
084000*-----------------------------------------------------------------*
084100     CLOSE   CPF-TASK-FILE.
084200     CLOSE   CPF-CONTROL-FILE.
084300     CLOSE   CPF-SCHEDULE-FILE.
084400     CLOSE   CPF-NETWORK-FILE.
084500     CLOSE   CPF-REPORT-FILE.
084600 
084700 Z099-END-PROGRAM-ROUTINE-EX.
084800     EXIT.
084900 
085000******************************************************************
085100*************** END OF PROGRAM SOURCE -  CPSDRV0 ****************
085200******************************************************************
