000100*****************************************************************
000200* CPYCMWS - COMMON WORK AREA FOR THE CPS SCHEDULING SUBSYSTEM
000300* COPIED INTO EVERY CPS PROGRAM AS 01 WK-C-COMMON. COPY CPYCMWS.
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* KAT 1986-04-02 - INITIAL VERSION FOR THE RENOVATION SCHEDULING
000800*                   PILOT (TICKET FAC-0041)
000900* RDM 1991-11-08 - FAC-0118 - ADDED WK-C-DUPLICATE-KEY 88 FOR THE
001000*                   NEW INDEXED LANE-TABLE LOOKUPS
001100* Y2K01 1998-09-14 - Y2K REMEDIATION - WK-C-TODAY-DATE WIDENED TO
001200*                   CARRY A FULL 4-DIGIT CENTURY
001300*****************************************************************
001400    05  WK-C-FILE-STATUS            PIC X(02).
001500        88  WK-C-SUCCESSFUL                     VALUE "00".
001600        88  WK-C-END-OF-FILE                    VALUE "10".
001700        88  WK-C-DUPLICATE-KEY                  VALUE "22".
001800        88  WK-C-RECORD-NOT-FOUND               VALUE "23".
001900    05  WK-N-SUB-1                  PIC S9(04) COMP.
002000    05  WK-N-SUB-2                  PIC S9(04) COMP.
002100    05  WK-N-SUB-3                  PIC S9(04) COMP.
002200    05  WK-C-TODAY-DATE             PIC X(10).
002300    05  FILLER                      PIC X(20).
