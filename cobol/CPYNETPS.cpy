000100*****************************************************************
000200* CPYNETPS - NETWORK-FILE RECORD - DIAGRAM LAYOUT OUTPUT
000300*****************************************************************
000400* I-O FORMAT: CPF-NETWORK-RECORD  FROM FILE CPFNETW
000500* ONE PHYSICAL RECORD, TWO LOGICAL SHAPES SELECTED BY THE
000600* RECORD-TYPE BYTE - "P" = NETWORK-POSITION ROW (ONE PER TASK),
000700* "E" = PREDECESSOR/SUCCESSOR EDGE PAIR.  POSITION ROWS ARE
000800* WRITTEN FIRST, THEN THE EDGE LIST, AS PER THE BATCH FLOW.
000900*****************************************************************
001000* AMENDMENT HISTORY:
001100*****************************************************************
001200* RDM 1991-11-08 - FAC-0118 - INITIAL VERSION FOR THE NETWORK
001300*                   DIAGRAM LANE-PACKING ENHANCEMENT
001400*****************************************************************
001500    05  CPF-NETWORK-RECORD          PIC X(40).
001600    05  CPF-NETPOS-REC REDEFINES CPF-NETWORK-RECORD.
001700        10  CPF-NETPOS-TYPE         PIC X(01).
001800            88  CPF-NETPOS-IS-POSITION          VALUE "P".
001900        10  CPF-NETPOS-TASK-ID      PIC X(10).
002000        10  CPF-NETPOS-XPOS         PIC S9(05)V99.
002100*                       HORIZONTAL PLOT COORD, ES TIMES 1.30
002200        10  CPF-NETPOS-YPOS         PIC S9(05)V99.
002300*                       VERTICAL PLOT COORD, MINUS LANE TIMES 1.00
002400        10  CPF-NETPOS-LANE         PIC 9(03).
002500        10  FILLER                  PIC X(12).
002600    05  CPF-NETEDGE-REC REDEFINES CPF-NETWORK-RECORD.
002700        10  CPF-NETEDGE-TYPE        PIC X(01).
002800            88  CPF-NETEDGE-IS-EDGE              VALUE "E".
002900        10  CPF-NETEDGE-PRED-ID     PIC X(10).
003000        10  CPF-NETEDGE-TASK-ID     PIC X(10).
003100        10  FILLER                  PIC X(19).
