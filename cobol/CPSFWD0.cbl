000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CPSFWD0.
000500 AUTHOR.         K A TREVINO.
000600 INSTALLATION.   FACILITIES SYSTEMS - RENOVATION SCHEDULING.
000700 DATE-WRITTEN.   02 APR 1986.
000800 DATE-COMPILED.
000900 SECURITY.       FACILITIES SYSTEMS - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO RUN THE CPM FORWARD
001200*               PASS OVER THE SHARED TASK TABLE - EARLY START
001300*               AND EARLY FINISH DAY NUMBERS FOR EVERY TASK.
001400*               CALLED ONCE BY CPSDRV0 AFTER THE TASK TABLE IS
001500*               LOADED AND VALIDATED.
001600*_________________________________________________________________
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* KAT 1986-04-02 - INITIAL VERSION - 8 TASK RENOVATION PILOT
002000*                   (FAC-0041)
002100*-----------------------------------------------------------------
002200* KAT 1987-02-19 - FAC-0052 - RAISED TABLE CAPACITY TO 100 TASKS,
002300*                   6 PREDECESSORS - SEE CPYTASKT
002400*-----------------------------------------------------------------
002500* RDM 1991-11-08 - FAC-0118 - PREDECESSOR IDS NOT FOUND IN THE
002600*                   TABLE NOW TREATED AS EF ZERO INSTEAD OF
002700*                   ABORTING THE RUN - PER REVISED SPEC FROM
002800*                   FACILITIES PLANNING
002900*-----------------------------------------------------------------
003000* PJH 1994-06-30 - FAC-0160 - CORRECTED ES COMPUTATION FOR TASKS
003100*                   WITH NO PREDECESSORS (WAS DEFAULTING TO ZERO,
003200*                   MUST BE DAY 1)
003300*-----------------------------------------------------------------
003400* Y2K01 1998-09-14 - Y2K REMEDIATION - NO DATE FIELDS TOUCHED BY
003500*                   THIS ROUTINE, REVIEWED AND SIGNED OFF ONLY
003600*-----------------------------------------------------------------
003700* SJL 2003-05-11 - FAC-0241 - RECOMPILED FOR THE WK-N-SUB RENAME
003800*                   IN CPYCMWS, NO LOGIC CHANGE
003900*-----------------------------------------------------------------
004000 EJECT
004100**********************
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-AS400.
004600 OBJECT-COMPUTER.  IBM-AS400.
004700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004800 
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100 
005200***************
005300 DATA DIVISION.
005400***************
005500 FILE SECTION.
005600 
005700*************************
005800 WORKING-STORAGE SECTION.
005900*************************
006000 01  FILLER                          PIC X(24)        VALUE
006100     "** PROGRAM CPSFWD0  **".
006200 
006300* ------------------ PROGRAM WORKING STORAGE -------------------*
006400 01  WK-C-COMMON.
006500     COPY CPYCMWS.
006600 
006700 01  WK-N-MAX-PRED-EF                PIC S9(05) COMP.
006800 01  WK-N-THIS-PRED-EF               PIC S9(05) COMP.
006900 
007000* DEBUG-TRACE AREAS - DISPLAY VIEWS OF COMP COUNTERS SO THEY CAN
007100* BE SHOWN ON A DISPLAY STATEMENT WHEN TRACING A BAD SCHEDULE.
007200 01  WK-C-TRACE-AREA                 PIC X(05) VALUE ZEROS.
007300 01  WK-N-TRACE-VALUE REDEFINES WK-C-TRACE-AREA
007400                                     PIC 9(05).
007500 
007600 01  WK-C-TASKID-ALT-AREA            PIC X(10) VALUE SPACES.
007700 01  WK-C-TASKID-NUMERIC REDEFINES WK-C-TASKID-ALT-AREA
007800                                     PIC 9(10).
007900 
008000 01  WK-C-PRED-SCAN-AREA             PIC X(05) VALUE ZEROS.
008100 01  WK-N-PRED-SCAN-RESULT REDEFINES WK-C-PRED-SCAN-AREA
008200                                     PIC 9(05).
008300 
008400*****************
008500 LINKAGE SECTION.
008600*****************
008700 01  WK-C-CPSTSK-RECORD.
008800     COPY CPYTASKT.
008900 EJECT
009000*********************************************
009100 PROCEDURE DIVISION USING WK-C-CPSTSK-RECORD.
009200*********************************************
009300 MAIN-MODULE.
009400     PERFORM A000-FORWARD-PASS-ROUTINE
009500        THRU A099-FORWARD-PASS-ROUTINE-EX.
009600     GOBACK.
009700 
009800*-----------------------------------------------------------------*
009900 A000-FORWARD-PASS-ROUTINE.
010000*-----------------------------------------------------------------*
010100     MOVE    1                       TO    WK-N-SUB-1.
010200     PERFORM A100-COMPUTE-ONE-TASK-ROUTINE
010300        THRU A199-COMPUTE-ONE-TASK-ROUTINE-EX
010400        UNTIL WK-N-SUB-1 > CPM-TASK-COUNT.
010500 
010600 A099-FORWARD-PASS-ROUTINE-EX.
010700     EXIT.
010800 
010900*-----------------------------------------------------------------*
011000 A100-COMPUTE-ONE-TASK-ROUTINE.
011100*-----------------------------------------------------------------*
011200     MOVE    0                       TO    WK-N-MAX-PRED-EF.
011300 
011400     IF      CPM-TASK-PRED-COUNT (WK-N-SUB-1) = 0
011500             MOVE    1               TO    CPM-TASK-ES (WK-N-SUB-1)
011600     ELSE
011700             MOVE    1               TO    WK-N-SUB-2
011800             PERFORM B100-SCAN-PREDECESSOR-ROUTINE
011900                THRU B199-SCAN-PREDECESSOR-ROUTINE-EX
012000                UNTIL WK-N-SUB-2 > CPM-TASK-PRED-COUNT (WK-N-SUB-1)
012100             COMPUTE CPM-TASK-ES (WK-N-SUB-1) =
012200                     WK-N-MAX-PRED-EF + 1
012300     END-IF.
012400 
012500     COMPUTE CPM-TASK-EF (WK-N-SUB-1) =
012600             CPM-TASK-ES (WK-N-SUB-1) +
012700             CPM-TASK-DURATION (WK-N-SUB-1) - 1.
012800 
012900     ADD     1                       TO    WK-N-SUB-1.
013000 
013100 A199-COMPUTE-ONE-TASK-ROUTINE-EX.
013200     EXIT.
013300 
013400*-----------------------------------------------------------------*
013500 B100-SCAN-PREDECESSOR-ROUTINE.
013600*-----------------------------------------------------------------*
013700* LOOK UP THE EF OF ONE PREDECESSOR SLOT OF THE CURRENT TASK.
013800* UNKNOWN OR BLANK PREDECESSOR IDS CONTRIBUTE EF ZERO - THEY ARE
013900* SIMPLY NOT FOUND BY THE SCAN BELOW (FAC-0118).
014000*-----------------------------------------------------------------*
014100     MOVE    0                       TO    WK-N-THIS-PRED-EF.
014200 
014300     IF      CPM-TASK-PRED-ID (WK-N-SUB-1, WK-N-SUB-2) NOT = SPACES
014400             MOVE    1               TO    WK-N-SUB-3
014500             PERFORM C100-SEARCH-TABLE-ROUTINE
014600                THRU C199-SEARCH-TABLE-ROUTINE-EX
014700                UNTIL WK-N-SUB-3 > CPM-TASK-COUNT
014800     END-IF.
014900 
015000     IF      WK-N-THIS-PRED-EF > WK-N-MAX-PRED-EF
015100             MOVE    WK-N-THIS-PRED-EF TO  WK-N-MAX-PRED-EF.
015200 
015300     ADD     1                       TO    WK-N-SUB-2.
015400 
015500 B199-SCAN-PREDECESSOR-ROUTINE-EX.
015600     EXIT.
015700 
015800*-----------------------------------------------------------------*
015900 C100-SEARCH-TABLE-ROUTINE.
016000*-----------------------------------------------------------------*
016100     IF      CPM-TASK-ID (WK-N-SUB-3) =
016200             CPM-TASK-PRED-ID (WK-N-SUB-1, WK-N-SUB-2)
016300             MOVE    CPM-TASK-EF (WK-N-SUB-3) TO WK-N-THIS-PRED-EF
016400             MOVE    CPM-TASK-COUNT  TO    WK-N-SUB-3.
016500 
016600     ADD     1                       TO    WK-N-SUB-3.
016700 
016800 C199-SEARCH-TABLE-ROUTINE-EX.
016900     EXIT.
017000 
017100******************************************************************
017200*************** END OF PROGRAM SOURCE -  CPSFWD0 ****************
017300******************************************************************
