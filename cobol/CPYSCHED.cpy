000100*****************************************************************
000200* CPYSCHED - SCHEDULE-FILE RECORD - EXPORTED CPM RESULT ROW
000300*****************************************************************
000400* I-O FORMAT: CPF-SCHED-RECORD  FROM FILE CPFSCHED
000500* FIXED LENGTH 207, ONE RECORD PER TASK, IN INPUT (CARD) ORDER.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* KAT 1986-04-02 - INITIAL VERSION
001000* RDM 1991-11-08 - FAC-0118 - WIDENED FILLER RESERVE FOR FUTURE
001100*                   RESOURCE-LEVELLING FIELDS (SEE FAC-0118 SPEC)
001200*****************************************************************
001300    05  CPF-SCHED-RECORD.
001400        10  CPF-SCH-TASK-ID         PIC X(10).
001500        10  CPF-SCH-TASK-DESC       PIC X(40).
001600        10  CPF-SCH-PREDECESSORS    PIC X(60).
001700        10  CPF-SCH-DURATION        PIC 9(04).
001800        10  CPF-SCH-ES              PIC 9(05).
001900*                       EARLY START DAY NUMBER
002000        10  CPF-SCH-EF              PIC 9(05).
002100*                       EARLY FINISH DAY NUMBER
002200        10  CPF-SCH-LS              PIC 9(05).
002300*                       LATE START DAY NUMBER
002400        10  CPF-SCH-LF              PIC 9(05).
002500*                       LATE FINISH DAY NUMBER
002600        10  CPF-SCH-FLOAT-DAYS      PIC S9(05).
002700*                       TOTAL FLOAT, LS MINUS ES
002800        10  CPF-SCH-CRITICAL-FLAG   PIC X(03).
002900*                       "YES" WHEN FLOAT IS ZERO, ELSE "NO "
003000        10  CPF-SCH-START-DATE      PIC X(10).
003100        10  CPF-SCH-FINISH-DATE     PIC X(10).
003200        10  FILLER                  PIC X(45).
