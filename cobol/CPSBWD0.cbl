000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CPSBWD0.
000500 AUTHOR.         K A TREVINO.
000600 INSTALLATION.   FACILITIES SYSTEMS - RENOVATION SCHEDULING.
000700 DATE-WRITTEN.   03 APR 1986.
000800 DATE-COMPILED.
000900 SECURITY.       FACILITIES SYSTEMS - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO RUN THE CPM BACKWARD
001200*               PASS OVER THE SHARED TASK TABLE - LATE FINISH AND
001300*               LATE START DAY NUMBERS FOR EVERY TASK.  CALLED
001400*               ONCE BY CPSDRV0 AFTER CPSFWD0 HAS SET EVERY ES
001500*               AND EF.
001600*_________________________________________________________________
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* KAT 1986-04-03 - INITIAL VERSION - 8 TASK RENOVATION PILOT
002000*                   (FAC-0041)
002100*-----------------------------------------------------------------
002200* KAT 1987-02-19 - FAC-0052 - RAISED TABLE CAPACITY TO 100 TASKS,
002300*                   6 PREDECESSORS - SEE CPYTASKT
002400*-----------------------------------------------------------------
002500* RDM 1991-11-08 - FAC-0118 - PROJECT-FINISH IS NOW COMPUTED IN
002600*                   THIS ROUTINE RATHER THAN PASSED IN, SO IT
002700*                   CANNOT GO STALE IF THE DRIVER SKIPS A STEP
002800*-----------------------------------------------------------------
002900* PJH 1994-06-30 - FAC-0160 - TERMINAL TASKS (NO SUCCESSORS) NOW
003000*                   PINNED TO PROJECT-FINISH EVEN WHEN THEY ARE
003100*                   NOT THE LAST CARD IN THE FILE
003200*-----------------------------------------------------------------
003300* Y2K01 1998-09-14 - Y2K REMEDIATION - NO DATE FIELDS TOUCHED BY
003400*                   THIS ROUTINE, REVIEWED AND SIGNED OFF ONLY
003500*-----------------------------------------------------------------
003600* SJL 2003-05-11 - FAC-0241 - RECOMPILED FOR THE WK-N-SUB RENAME
003700*                   IN CPYCMWS, NO LOGIC CHANGE
003800*-----------------------------------------------------------------
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004700 
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000 
005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.
005500 
005600*************************
005700 WORKING-STORAGE SECTION.
005800*************************
005900 01  FILLER                          PIC X(24)        VALUE
006000     "** PROGRAM CPSBWD0  **".
006100 
006200* ------------------ PROGRAM WORKING STORAGE -------------------*
006300 01  WK-C-COMMON.
006400     COPY CPYCMWS.
006500 
006600 01  WK-N-MIN-SUCC-LS                PIC S9(05) COMP.
006700 01  WK-N-HIGH-EF                    PIC S9(05) COMP.
006800 
006900 01  WS-C-FLAG.
007000     05  WS-C-SUCC-FOUND             PIC X(01).
007100         88  WS-C-SUCC-WAS-FOUND               VALUE "Y".
007200 
007300* ALTERNATE VIEWS USED TO DISPLAY THE COMP WORK FIELDS ABOVE
007400* WHEN TRACING A RUN FOR FACILITIES PLANNING.
007500 01  WK-C-MIN-LS-DISPLAY              PIC X(05) VALUE ZEROS.
007600 01  WK-N-MIN-LS-DISPLAY REDEFINES WK-C-MIN-LS-DISPLAY
007700                                     PIC 9(05).
007800 
007900 01  WK-C-HIGH-EF-DISPLAY             PIC X(05) VALUE ZEROS.
008000 01  WK-N-HIGH-EF-DISPLAY REDEFINES WK-C-HIGH-EF-DISPLAY
008100                                     PIC 9(05).
008200 
008300 01  WK-C-TASKID-ALT-AREA            PIC X(10) VALUE SPACES.
008400 01  WK-C-TASKID-NUMERIC REDEFINES WK-C-TASKID-ALT-AREA
008500                                     PIC 9(10).
008600 
008700*****************
008800 LINKAGE SECTION.
008900*****************
009000 01  WK-C-CPSTSK-RECORD.
009100     COPY CPYTASKT.
009200 EJECT
009300*********************************************
009400 PROCEDURE DIVISION USING WK-C-CPSTSK-RECORD.
009500*********************************************
009600 MAIN-MODULE.
009700     PERFORM A000-BACKWARD-PASS-ROUTINE
009800        THRU A099-BACKWARD-PASS-ROUTINE-EX.
009900     GOBACK.
010000 
010100*-----------------------------------------------------------------*
010200 A000-BACKWARD-PASS-ROUTINE.
010300*-----------------------------------------------------------------*
010400     MOVE    0                       TO    WK-N-HIGH-EF.
010500     MOVE    1                       TO    WK-N-SUB-1.
010600     PERFORM A050-FIND-PROJECT-FINISH-ROUTINE
010700        THRU A059-FIND-PROJECT-FINISH-ROUTINE-EX
010800        UNTIL WK-N-SUB-1 > CPM-TASK-COUNT.
010900     MOVE    WK-N-HIGH-EF             TO    CPM-PROJECT-FINISH.
011000 
011100     MOVE    CPM-TASK-COUNT           TO    WK-N-SUB-1.
011200     PERFORM A100-COMPUTE-ONE-TASK-ROUTINE
011300        THRU A199-COMPUTE-ONE-TASK-ROUTINE-EX
011400        UNTIL WK-N-SUB-1 < 1.
011500 
011600 A099-BACKWARD-PASS-ROUTINE-EX.
011700     EXIT.
011800 
011900*-----------------------------------------------------------------*
012000 A050-FIND-PROJECT-FINISH-ROUTINE.
012100*-----------------------------------------------------------------*
012200     IF      CPM-TASK-EF (WK-N-SUB-1) > WK-N-HIGH-EF
012300             MOVE    CPM-TASK-EF (WK-N-SUB-1) TO  WK-N-HIGH-EF.
012400 
012500     ADD     1                       TO    WK-N-SUB-1.
012600 
012700 A059-FIND-PROJECT-FINISH-ROUTINE-EX.
012800     EXIT.
012900 
013000*-----------------------------------------------------------------*
013100 A100-COMPUTE-ONE-TASK-ROUTINE.
013200*-----------------------------------------------------------------*
013300     MOVE    "N"                     TO    WS-C-SUCC-FOUND.
013400     MOVE    99999                   TO    WK-N-MIN-SUCC-LS.
013500     COMPUTE WK-N-SUB-2 = WK-N-SUB-1 + 1.
013600 
013700     PERFORM B100-SCAN-SUCCESSOR-ROUTINE
013800        THRU B199-SCAN-SUCCESSOR-ROUTINE-EX
013900        UNTIL WK-N-SUB-2 > CPM-TASK-COUNT.
014000 
014100     IF      WS-C-SUCC-WAS-FOUND
014200             COMPUTE CPM-TASK-LF (WK-N-SUB-1) =
014300                     WK-N-MIN-SUCC-LS - 1
014400     ELSE
014500             MOVE    CPM-PROJECT-FINISH TO CPM-TASK-LF (WK-N-SUB-1)
014600     END-IF.
014700 
014800     COMPUTE CPM-TASK-LS (WK-N-SUB-1) =
014900             CPM-TASK-LF (WK-N-SUB-1) -
015000             CPM-TASK-DURATION (WK-N-SUB-1) + 1.
015100 
015200     SUBTRACT 1                      FROM  WK-N-SUB-1.
015300 
015400 A199-COMPUTE-ONE-TASK-ROUTINE-EX.
015500     EXIT.
015600 
015700*-----------------------------------------------------------------*
015800 B100-SCAN-SUCCESSOR-ROUTINE.
015900*-----------------------------------------------------------------*
016000* A SUCCESSOR OF THE CURRENT TASK (WK-N-SUB-1) IS ANY LATER TASK
016100* (WK-N-SUB-2) THAT LISTS IT IN ONE OF ITS PREDECESSOR SLOTS.
016200* LATER TASKS WERE ALREADY PROCESSED BY THIS REVERSE PASS, SO
016300* THEIR LS VALUES ARE ALREADY VALID (FAC-0041).
016400*-----------------------------------------------------------------*
016500     MOVE    1                       TO    WK-N-SUB-3.
016600     PERFORM C100-CHECK-PRED-SLOT-ROUTINE
016700        THRU C199-CHECK-PRED-SLOT-ROUTINE-EX
016800        UNTIL WK-N-SUB-3 > CPM-TASK-PRED-COUNT (WK-N-SUB-2).
016900 
017000     ADD     1                       TO    WK-N-SUB-2.
017100 
017200 B199-SCAN-SUCCESSOR-ROUTINE-EX.
017300     EXIT.
017400 
017500*-----------------------------------------------------------------*
017600 C100-CHECK-PRED-SLOT-ROUTINE.
017700*-----------------------------------------------------------------*
017800     IF      CPM-TASK-PRED-ID (WK-N-SUB-2, WK-N-SUB-3) =
017900             CPM-TASK-ID (WK-N-SUB-1)
018000             MOVE    "Y"             TO    WS-C-SUCC-FOUND
018100             IF      CPM-TASK-LS (WK-N-SUB-2) < WK-N-MIN-SUCC-LS
018200                     MOVE CPM-TASK-LS (WK-N-SUB-2)
018300                                      TO    WK-N-MIN-SUCC-LS
018400             END-IF
018500     END-IF.
018600 
018700     ADD     1                       TO    WK-N-SUB-3.
018800 
018900 C199-CHECK-PRED-SLOT-ROUTINE-EX.
019000     EXIT.
019100 
019200******************************************************************
019300*************** END OF PROGRAM SOURCE -  CPSBWD0 ****************
019400******************************************************************
