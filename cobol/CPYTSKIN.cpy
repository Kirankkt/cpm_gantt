000100*****************************************************************
000200* CPYTSKIN - TASK-FILE RECORD - ONE TASK CARD PER PROJECT TASK
000300*****************************************************************
000400* I-O FORMAT: CPF-TASK-IN-RECORD  FROM FILE CPFTASK
000500* FIXED LENGTH 114 (10 + 40 + 60 + 4), ONE RECORD PER TASK, IN
000600* TOPOLOGICAL (PREDECESSOR-BEFORE-SUCCESSOR) ORDER.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* KAT 1986-04-02 - INITIAL VERSION
001100*****************************************************************
001200    05  CPF-TASK-IN-RECORD.
001300        10  CPF-TSKIN-TASK-ID       PIC X(10).
001400*                       UNIQUE TASK IDENTIFIER, E.G. "A", "T001"
001500        10  CPF-TSKIN-TASK-DESC     PIC X(40).
001600*                       TASK DESCRIPTION TEXT
001700        10  CPF-TSKIN-PREDECESSORS  PIC X(60).
001800*                       COMMA SEPARATED PREDECESSOR TASK IDS,
001900*                       UP TO 6, BLANK MEANS NO PREDECESSOR
002000        10  CPF-TSKIN-DURATION      PIC 9(04).
002100*                       TASK DURATION IN WHOLE DAYS
