000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CPSDAT0.
000500 AUTHOR.         K A TREVINO.
000600 INSTALLATION.   FACILITIES SYSTEMS - RENOVATION SCHEDULING.
000700 DATE-WRITTEN.   05 APR 1986.
000800 DATE-COMPILED.
000900 SECURITY.       FACILITIES SYSTEMS - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO TURN A CPM DAY NUMBER
001200*               INTO A CALENDAR DATE.  GIVEN THE PROJECT START
001300*               DATE AND A DAY OFFSET IT RETURNS THE CALENDAR
001400*               DATE THAT MANY CALENDAR DAYS LATER.  CALLED TWICE
001500*               PER TASK BY CPSDRV0 - ONCE FOR START-DATE, ONCE
001600*               FOR FINISH-DATE.
001700*_________________________________________________________________
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* KAT 1986-04-05 - INITIAL VERSION - 8 TASK RENOVATION PILOT
002100*                   (FAC-0041)
002200*-----------------------------------------------------------------
002300* RDM 1991-11-08 - FAC-0118 - CORRECTED LEAP YEAR TEST, WAS ONLY
002400*                   CHECKING DIVISIBLE BY 4 AND MISSED THE CENTURY
002500*                   EXCEPTION
002600*-----------------------------------------------------------------
002700* Y2K01 1998-09-14 - Y2K REMEDIATION - BASE DATE AND RESULT DATE
002800*                   CONFIRMED 4-DIGIT CENTURY (CCYY-MM-DD), NO
002900*                   WINDOWING LOGIC NEEDED IN THIS ROUTINE
003000*-----------------------------------------------------------------
003100* SJL 2003-05-11 - FAC-0241 - RECOMPILED FOR THE WK-N-SUB RENAME
003200*                   IN CPYCMWS, NO LOGIC CHANGE
003300*-----------------------------------------------------------------
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004200 
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500 
004600***************
004700 DATA DIVISION.
004800***************
004900 FILE SECTION.
005000 
005100*************************
005200 WORKING-STORAGE SECTION.
005300*************************
005400 01  FILLER                          PIC X(24)        VALUE
005500     "** PROGRAM CPSDAT0  **".
005600 
005700* ------------------ PROGRAM WORKING STORAGE -------------------*
005800 01  WK-C-COMMON.
005900     COPY CPYCMWS.
006000 
006100* MONTH-LENGTH TABLE FOR A COMMON YEAR, JAN THROUGH DEC, BUILT
006200* AS A LITERAL STRING SO IT CAN BE LISTED ON ONE LINE AND
006300* RE-KEYED EASILY IF THE CALENDAR EVER CHANGES.  (FAC-0041)
006400 01  WK-C-MONTH-LEN-STRING           PIC X(24)        VALUE
006500     "312831303130313130313031".
006600 01  WK-N-MONTH-LEN-TABLE REDEFINES WK-C-MONTH-LEN-STRING.
006700     05  WK-N-MONTH-LEN              PIC 9(02)  OCCURS 12 TIMES.
006800 
006900* WORKING VIEW OF THE BASE DATE AS IT IS BROKEN INTO CCYY-MM-DD.
007000 01  WK-C-BASE-DATE-AREA             PIC X(10)        VALUE
007100     "0000-00-00".
007200 01  WK-C-BASE-DATE-PIECES REDEFINES WK-C-BASE-DATE-AREA.
007300     05  WK-C-BASE-CCYY              PIC X(04).
007400     05  WK-C-BASE-DASH1             PIC X(01).
007500     05  WK-C-BASE-MM                PIC X(02).
007600     05  WK-C-BASE-DASH2             PIC X(01).
007700     05  WK-C-BASE-DD                PIC X(02).
007800 
007900* WORKING VIEW OF THE RESULT DATE AS IT IS ASSEMBLED BACK FROM
008000* CCYY-MM-DD.  THE DASH FILLERS KEEP THEIR VALUE FROM THE
008100* INITIAL VALUE BELOW - ONLY THE DIGIT PIECES GET MOVED INTO.
008200 01  WK-C-RESULT-DATE-AREA           PIC X(10)        VALUE
008300     "0000-00-00".
008400 01  WK-C-RESULT-DATE-PIECES REDEFINES WK-C-RESULT-DATE-AREA.
008500     05  WK-C-RESULT-CCYY            PIC X(04).
008600     05  WK-C-RESULT-DASH1           PIC X(01).
008700     05  WK-C-RESULT-MM              PIC X(02).
008800     05  WK-C-RESULT-DASH2           PIC X(01).
008900     05  WK-C-RESULT-DD              PIC X(02).
009000 
009100 01  WK-N-WORK-YEAR                  PIC 9(04)        COMP.
009200 01  WK-N-WORK-MONTH                 PIC 9(02)        COMP.
009300 01  WK-N-WORK-DAY                   PIC 9(02)        COMP.
009400 01  WK-N-DAYS-REMAINING             PIC S9(05)       COMP.
009500 01  WK-N-DAYS-IN-MONTH              PIC 9(02)        COMP.
009600 
009700 01  WK-N-LEAP-REM-4                 PIC 9(02)        COMP.
009800 01  WK-N-LEAP-REM-100                PIC 9(02)        COMP.
009900 01  WK-N-LEAP-REM-400                PIC 9(03)        COMP.
010000 01  WK-N-LEAP-QUOT                  PIC 9(06)        COMP.
010100 
010200 01  WS-C-FLAG.
010300     05  WS-C-LEAP-YEAR              PIC X(01).
010400         88  WS-C-IS-LEAP-YEAR                 VALUE "Y".
010500 
010600*****************
010700 LINKAGE SECTION.
010800*****************
010900 01  WK-C-CPSCDATE-RECORD.
011000     COPY CPYCDATE.
011100 EJECT
011200************************************************
011300 PROCEDURE DIVISION USING WK-C-CPSCDATE-RECORD.
011400************************************************
011500 MAIN-MODULE.
011600     PERFORM A000-DERIVE-DATE-ROUTINE
011700        THRU A099-DERIVE-DATE-ROUTINE-EX.
011800     GOBACK.
011900 
012000*-----------------------------------------------------------------*
012100 A000-DERIVE-DATE-ROUTINE.
012200*-----------------------------------------------------------------*
012300     MOVE    WK-C-CDATE-BASE-DATE     TO    WK-C-BASE-DATE-AREA.
012400     MOVE    WK-C-BASE-CCYY           TO    WK-N-WORK-YEAR.
012500     MOVE    WK-C-BASE-MM             TO    WK-N-WORK-MONTH.
012600     MOVE    WK-C-BASE-DD             TO    WK-N-WORK-DAY.
012700     MOVE    WK-C-CDATE-OFFSET-DAYS   TO    WK-N-DAYS-REMAINING.
012800 
012900     PERFORM B100-ADD-ONE-DAY-ROUTINE
013000        THRU B199-ADD-ONE-DAY-ROUTINE-EX
013100        UNTIL WK-N-DAYS-REMAINING = 0.
013200 
013300     MOVE    WK-N-WORK-YEAR           TO    WK-C-RESULT-CCYY.
013400     MOVE    WK-N-WORK-MONTH          TO    WK-C-RESULT-MM.
013500     MOVE    WK-N-WORK-DAY            TO    WK-C-RESULT-DD.
013600     MOVE    WK-C-RESULT-DATE-AREA    TO    WK-C-CDATE-RESULT-DATE.
013700 
013800 A099-DERIVE-DATE-ROUTINE-EX.
013900     EXIT.
014000 
014100*-----------------------------------------------------------------*
014200 B100-ADD-ONE-DAY-ROUTINE.
014300*-----------------------------------------------------------------*
014400* ADVANCE THE WORKING DATE BY ONE CALENDAR DAY, ROLLING THE
014500* MONTH AND YEAR AS REQUIRED (FAC-0041).
014600*-----------------------------------------------------------------*
014700     ADD     1                       TO    WK-N-WORK-DAY.
014800     PERFORM C100-GET-MONTH-LENGTH-ROUTINE
014900        THRU C199-GET-MONTH-LENGTH-ROUTINE-EX.
015000 
015100     IF      WK-N-WORK-DAY > WK-N-DAYS-IN-MONTH
015200             MOVE    1               TO    WK-N-WORK-DAY
015300             ADD     1               TO    WK-N-WORK-MONTH
015400             IF      WK-N-WORK-MONTH > 12
015500                     MOVE    1       TO    WK-N-WORK-MONTH
015600                     ADD     1       TO    WK-N-WORK-YEAR
015700             END-IF
015800     END-IF.
015900 
016000     SUBTRACT 1                     FROM  WK-N-DAYS-REMAINING.
016100 
016200 B199-ADD-ONE-DAY-ROUTINE-EX.
016300     EXIT.
016400 
016500*-----------------------------------------------------------------*
016600 C100-GET-MONTH-LENGTH-ROUTINE.
016700*-----------------------------------------------------------------*
016800     MOVE    WK-N-MONTH-LEN (WK-N-WORK-MONTH)
016900                                      TO    WK-N-DAYS-IN-MONTH.
017000 
017100     IF      WK-N-WORK-MONTH = 02
017200             PERFORM D100-CHECK-LEAP-YEAR-ROUTINE
017300                THRU D199-CHECK-LEAP-YEAR-ROUTINE-EX
017400             IF      WS-C-IS-LEAP-YEAR
017500                     ADD     1       TO    WK-N-DAYS-IN-MONTH
017600             END-IF
017700     END-IF.
017800 
017900 C199-GET-MONTH-LENGTH-ROUTINE-EX.
018000     EXIT.
018100 
018200*-----------------------------------------------------------------*
018300 D100-CHECK-LEAP-YEAR-ROUTINE.
018400*-----------------------------------------------------------------*
018500* A YEAR IS A LEAP YEAR WHEN IT IS DIVISIBLE BY 4 AND NOT
018600* DIVISIBLE BY 100, OR WHEN IT IS DIVISIBLE BY 400.  (FAC-0118
018700* CORRECTED THE CENTURY EXCEPTION THIS ROUTINE HAD MISSED.)
018800*-----------------------------------------------------------------*
018900     MOVE    "N"                     TO    WS-C-LEAP-YEAR.
019000 
019100     DIVIDE  WK-N-WORK-YEAR BY 4     GIVING WK-N-LEAP-QUOT
019200             REMAINDER WK-N-LEAP-REM-4.
019300     DIVIDE  WK-N-WORK-YEAR BY 100   GIVING WK-N-LEAP-QUOT
019400             REMAINDER WK-N-LEAP-REM-100.
019500     DIVIDE  WK-N-WORK-YEAR BY 400   GIVING WK-N-LEAP-QUOT
019600             REMAINDER WK-N-LEAP-REM-400.
019700 
019800     IF      WK-N-LEAP-REM-4 = 0
019900             IF      WK-N-LEAP-REM-100 NOT = 0
020000                     MOVE    "Y"     TO    WS-C-LEAP-YEAR
020100             ELSE
020200                     IF      WK-N-LEAP-REM-400 = 0
020300                             MOVE    "Y" TO WS-C-LEAP-YEAR
020400                     END-IF
020500             END-IF
020600     END-IF.
020700 
020800 D199-CHECK-LEAP-YEAR-ROUTINE-EX.
020900     EXIT.
021000 
021100******************************************************************
021200*************** END OF PROGRAM SOURCE -  CPSDAT0 ****************
021300******************************************************************
